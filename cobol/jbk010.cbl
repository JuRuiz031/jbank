000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JBK010.
000300 AUTHOR.       R F HARTLEY.
000400 INSTALLATION. JBANK NATIONAL - RETAIL SYSTEMS.
000500 DATE-WRITTEN. MARCH 1986.
000600 DATE-COMPILED.
000700 SECURITY.     JBANK NATIONAL - RETAIL SYSTEMS INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*               @BANNER_START@                                 *
001200*      jbk010.cbl                                               *
001300*      JBANK retail systems group.                              *
001400*                                                                *
001500*      Personal and business client validation batch run.      *
001600*               @BANNER_END@                                    *
001700*                                                                *
001800*-------------------------------------------------------------*
001900*
002000***************************************************************
002100*
002200*    DESCRIPTION
002300*
002400* This program is the first step of the nightly account
002500* maintenance run.  It reads the personal client master
002600* (PCLIENT) and the business client master (BCLIENT), applies
002700* the field edits each client type is subject to, and writes
002800* section 1 of RPTFILE - one validation line per client plus
002900* the debt-to-income, profit-margin and return-on-assets
003000* figures for every client that passes.  Clients that fail any
003100* edit are reported REJECTED with the reason; they are not
003200* written anywhere else - there is no client master output
003300* from this step, only the report.
003400*
003500***************************************************************
003600*    AMENDMENT HISTORY
003700*
003800*      DATE       AUTHOR   DESCRIPTION
003900*
004000*      031586     RFH      INITIAL VERSION FOR PCLIENT ONLY
004100*      091288     WCB      ADDED BCLIENT EDITS AND MARGIN/ROA
004200*      052193     TDM      CR04471 EIN/TAX ID MASKING ON REPORT
004300*      112099     CJP      Y2K REVIEW - NO 2-DIGIT YEARS IN USE,
004400*                          NO CHANGE REQUIRED
004500*      081403     KLS      CR06120 WIDEN CLIENT RECORDS FOR
004600*                          RESERVE FIELD, RESYNC WITH JBWPCLI
004700*      092508     KLS      CR09903 ROUND RATIOS HALF-UP TO 2
004800*                          DECIMALS ON THE PRINTED LINE
004900*      041512     DRM      CR11287 CONTACT NAME WAS ONLY CHECKED
005000*                          FOR SPACES - NOW ALSO ENFORCES THE
005100*                          3 CHARACTER MINIMUM LIKE BUSINESS NAME
005200*      102913     DRM      CR09903 REOPENED - THE V9999 TO V99
005300*                          RATIO MOVES WERE PLAIN MOVEs, WHICH
005400*                          TRUNCATE RATHER THAN ROUND.  CHANGED
005500*                          TO COMPUTE ... ROUNDED SO DTI, MARGIN
005600*                          AND ROA ACTUALLY ROUND HALF-UP AS
005700*                          INTENDED BY THE 092508 CHANGE
005800*
005900***************************************************************
006000*    FILES
006100*
006200*    PCLIENT - PERSONAL CLIENT MASTER, INPUT, READ ONLY
006300*    BCLIENT - BUSINESS CLIENT MASTER, INPUT, READ ONLY
006400*    RPTFILE - VALIDATION REPORT, OUTPUT, SECTION 1 OF 3
006500*
006600***************************************************************
006700*    COPYBOOKS
006800*
006900*    JBWPCLI - WORKING STORAGE LAYOUT OF THE PERSONAL CLIENT
007000*              MASTER RECORD.
007100*    JBWBCLI - WORKING STORAGE LAYOUT OF THE BUSINESS CLIENT
007200*              MASTER RECORD.
007300*    JBWLITS - COMMON WORKING STORAGE VALUES.
007400*
007500***************************************************************
007600*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-370.
008000 OBJECT-COMPUTER. IBM-370.
008100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT PCLIENT-FILE ASSIGN TO PCLIENT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-PCLIENT-STATUS.
008800     SELECT BCLIENT-FILE ASSIGN TO BCLIENT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-BCLIENT-STATUS.
009200     SELECT RPT-FILE ASSIGN TO RPTFILE
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS WS-RPT-STATUS.
009600*
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  PCLIENT-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 138 CHARACTERS.
010300 01  PCLIENT-FILE-REC             PIC X(138).
010400*
010500 FD  BCLIENT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 206 CHARACTERS.
010800 01  BCLIENT-FILE-REC             PIC X(206).
010900*
011000 FD  RPT-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  RPT-LINE                     PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700*    EYE-CATCHER TO AID DUMP READING.
011800*
011900 01  WS-DEBUG-DETAILS.
012000     05  FILLER                    PIC X(32)
012100             VALUE 'JBK010--------WORKING STORAGE  '.
012200     05  WS-RUN-DATE-YYMMDD        PIC 9(06) VALUE ZERO.
012300     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YYMMDD.
012400         10  WS-RUN-YY             PIC 9(02).
012500         10  WS-RUN-MM             PIC 9(02).
012600         10  WS-RUN-DD             PIC 9(02).
012700     05  FILLER                    PIC X(01) VALUE SPACE.
012800*
012900     COPY JBWPCLI.
013000     COPY JBWBCLI.
013100     COPY JBWLITS.
013200*
013300 01  WS-FILE-STATUSES.
013400     05  WS-PCLIENT-STATUS         PIC X(02) VALUE '00'.
013500         88  WS-PCLIENT-OK           VALUE '00'.
013600         88  WS-PCLIENT-EOF          VALUE '10'.
013700     05  WS-BCLIENT-STATUS         PIC X(02) VALUE '00'.
013800         88  WS-BCLIENT-OK           VALUE '00'.
013900         88  WS-BCLIENT-EOF          VALUE '10'.
014000     05  WS-RPT-STATUS             PIC X(02) VALUE '00'.
014100         88  WS-RPT-OK               VALUE '00'.
014200     05  FILLER                    PIC X(02) VALUE SPACES.
014300*
014400 01  WS-EOF-SWITCHES.
014500     05  WS-EOF-PCLIENT-SW         PIC X(01) VALUE 'N'.
014600         88  WS-EOF-PCLIENT          VALUE 'Y'.
014700     05  WS-EOF-BCLIENT-SW         PIC X(01) VALUE 'N'.
014800         88  WS-EOF-BCLIENT          VALUE 'Y'.
014900     05  FILLER                    PIC X(02) VALUE SPACES.
015000*
015100*    ONE-DIGIT-PER-FIELD VALIDATION WORK AREAS - MOVING A
015200*    PHONE OR TAX-ID/EIN FIELD HERE AND TESTING FOR NUMERIC
015300*    LETS THE COMMON FIELD EDIT CONFIRM "DIGITS ONLY".
015400*
015500 01  WS-PHONE-CHECK.
015600     05  WS-PHONE-CHECK-X          PIC X(10) VALUE SPACES.
015700     05  WS-PHONE-CHECK-9 REDEFINES WS-PHONE-CHECK-X
015800                                   PIC 9(10).
015900     05  FILLER                    PIC X(01) VALUE SPACE.
016000*
016100 01  WS-ID-CHECK.
016200     05  WS-ID-CHECK-X             PIC X(09) VALUE SPACES.
016300     05  WS-ID-CHECK-9 REDEFINES WS-ID-CHECK-X
016400                                   PIC 9(09).
016500     05  FILLER                    PIC X(01) VALUE SPACE.
016600*
016700 77  WS-ACCEPT-SW                  PIC X(01) VALUE 'N'.
016800     88  WS-RECORD-ACCEPTED          VALUE 'Y'.
016900 77  WS-REJECT-REASON               PIC X(30) VALUE SPACES.
017000 77  WS-NAME-LEN                    PIC S9(03) COMP VALUE ZERO.
017100 77  WS-CONTACT-NAME-LEN            PIC S9(03) COMP VALUE ZERO.
017200*
017300 01  WS-PCLIENT-COUNTERS.
017400     05  WS-PC-READ-CT             PIC S9(07) COMP VALUE ZERO.
017500     05  WS-PC-ACCEPT-CT           PIC S9(07) COMP VALUE ZERO.
017600     05  WS-PC-REJECT-CT           PIC S9(07) COMP VALUE ZERO.
017700     05  FILLER                    PIC X(02) VALUE SPACES.
017800*
017900 01  WS-BCLIENT-COUNTERS.
018000     05  WS-BC-READ-CT             PIC S9(07) COMP VALUE ZERO.
018100     05  WS-BC-ACCEPT-CT           PIC S9(07) COMP VALUE ZERO.
018200     05  WS-BC-REJECT-CT           PIC S9(07) COMP VALUE ZERO.
018300     05  FILLER                    PIC X(02) VALUE SPACES.
018400*
018500*    RATIO WORK - 4-DECIMAL INTERMEDIATE PRECISION PER THE
018600*    ROUNDING STANDARD, REPORTED ROUNDED TO 2 DECIMALS.
018700*
018800 01  WS-CALC-FIELDS.
018900     05  WS-DTI-RATIO              PIC S9(05)V9999 VALUE ZERO.
019000     05  WS-DTI-REPORT             PIC S9(05)V99 VALUE ZERO.
019100     05  WS-MARGIN-RATIO           PIC S9(05)V9999 VALUE ZERO.
019200     05  WS-MARGIN-REPORT          PIC S9(05)V99 VALUE ZERO.
019300     05  WS-ROA-RATIO              PIC S9(05)V9999 VALUE ZERO.
019400     05  WS-ROA-REPORT             PIC S9(05)V99 VALUE ZERO.
019500     05  FILLER                    PIC X(04) VALUE SPACES.
019600*
019700 01  WS-MASK-FIELDS.
019800     05  WS-MASKED-TAX-ID          PIC X(11) VALUE SPACES.
019900     05  WS-MASKED-EIN             PIC X(07) VALUE SPACES.
020000     05  FILLER                    PIC X(02) VALUE SPACES.
020100*
020200*    DETAIL-TEXT EDIT FIELDS - THE REASON/RATIO COLUMN ON THE
020300*    REPORT IS BUILT HERE BEFORE IT IS MOVED INTO THE LINE.
020400*
020500 01  WS-EDIT-FIELDS.
020600     05  WS-EDIT-RATIO             PIC ZZZ9.99-.
020700     05  WS-EDIT-RATIO-2           PIC ZZZ9.99-.
020800     05  WS-DETAIL-TEXT            PIC X(40) VALUE SPACES.
020900     05  FILLER                    PIC X(02) VALUE SPACES.
021000*
021100*    REPORT LINE LAYOUTS - SECTION 1 OF RPTFILE.
021200*
021300 01  RPT-HDG1-LINE.
021400     05  FILLER                    PIC X(01) VALUE SPACE.
021500     05  RPT-HDG1-DATE             PIC 9(06).
021600     05  FILLER                    PIC X(03) VALUE SPACES.
021700     05  RPT-HDG1-BANK             PIC X(20).
021800     05  FILLER                    PIC X(02) VALUE SPACES.
021900     05  FILLER                    PIC X(26)
022000             VALUE 'CLIENT VALIDATION REPORT'.
022100     05  FILLER                    PIC X(74) VALUE SPACES.
022200*
022300 01  RPT-HDG2-LINE.
022400     05  FILLER                    PIC X(01) VALUE SPACE.
022500     05  FILLER                    PIC X(10) VALUE 'CUST ID'.
022600     05  FILLER                    PIC X(02) VALUE SPACES.
022700     05  FILLER                    PIC X(25) VALUE 'NAME'.
022800     05  FILLER                    PIC X(02) VALUE SPACES.
022900     05  FILLER                    PIC X(08) VALUE 'STATUS'.
023000     05  FILLER                    PIC X(02) VALUE SPACES.
023100     05  FILLER                    PIC X(40)
023200             VALUE 'REASON / RATIO'.
023300     05  FILLER                    PIC X(42) VALUE SPACES.
023400*
023500 01  RPT-CLIENT-DETAIL.
023600     05  FILLER                    PIC X(01) VALUE SPACE.
023700     05  RPT-CD-CUST-ID            PIC 9(09).
023800     05  FILLER                    PIC X(02) VALUE SPACES.
023900     05  RPT-CD-NAME               PIC X(25).
024000     05  FILLER                    PIC X(02) VALUE SPACES.
024100     05  RPT-CD-STATUS             PIC X(08).
024200     05  FILLER                    PIC X(02) VALUE SPACES.
024300     05  RPT-CD-DETAIL             PIC X(40).
024400     05  FILLER                    PIC X(43) VALUE SPACES.
024500*
024600 01  RPT-TYPE-TOTALS-LINE.
024700     05  FILLER                    PIC X(01) VALUE SPACE.
024800     05  RPT-TT-LABEL              PIC X(18).
024900     05  FILLER                    PIC X(02) VALUE SPACES.
025000     05  FILLER                    PIC X(05) VALUE 'READ='.
025100     05  RPT-TT-READ               PIC ZZZ,ZZ9.
025200     05  FILLER                    PIC X(02) VALUE SPACES.
025300     05  FILLER                    PIC X(09) VALUE 'ACCEPTED='.
025400     05  RPT-TT-ACCEPT             PIC ZZZ,ZZ9.
025500     05  FILLER                    PIC X(02) VALUE SPACES.
025600     05  FILLER                    PIC X(09) VALUE 'REJECTED='.
025700     05  RPT-TT-REJECT             PIC ZZZ,ZZ9.
025800     05  FILLER                    PIC X(63) VALUE SPACES.
025900*
026000 PROCEDURE DIVISION.
026100*
026200 JBK010-MAIN SECTION.
026300*
026400     PERFORM 900-OPEN-FILES
026500         THRU 900-EXIT.
026600     PERFORM 100-PROCESS-PCLIENT
026700         THRU 100-EXIT
026800             UNTIL WS-EOF-PCLIENT.
026900     PERFORM 800-WRITE-PCLIENT-TOTALS
027000         THRU 800-EXIT.
027100     PERFORM 300-PROCESS-BCLIENT
027200         THRU 300-EXIT
027300             UNTIL WS-EOF-BCLIENT.
027400     PERFORM 850-WRITE-BCLIENT-TOTALS
027500         THRU 850-EXIT.
027600     PERFORM 950-CLOSE-FILES
027700         THRU 950-EXIT.
027800     STOP RUN.
027900 JBK010-MAIN-EXIT.
028000     EXIT.
028100*
028200***************************************************************
028300*    PERSONAL CLIENT PROCESSING - BUSINESS RULES 1 AND 2.
028400***************************************************************
028500 100-PROCESS-PCLIENT.
028600     PERFORM 700-READ-PCLIENT
028700         THRU 700-EXIT.
028800     IF WS-EOF-PCLIENT
028900         GO TO 100-EXIT.
029000     ADD 1 TO WS-PC-READ-CT.
029100     PERFORM 200-VALIDATE-PERSONAL
029200         THRU 200-EXIT.
029300     MOVE PC-CUSTOMER-ID TO RPT-CD-CUST-ID.
029400     MOVE PC-NAME TO RPT-CD-NAME.
029500     IF WS-RECORD-ACCEPTED
029600         ADD 1 TO WS-PC-ACCEPT-CT
029700         MOVE WS-LITS-STATUS-ACCEPTED TO RPT-CD-STATUS
029800         PERFORM 250-COMPUTE-DTI THRU 250-EXIT
029900     ELSE
030000         ADD 1 TO WS-PC-REJECT-CT
030100         MOVE WS-LITS-STATUS-REJECTED TO RPT-CD-STATUS
030200         MOVE WS-REJECT-REASON TO RPT-CD-DETAIL.
030300     WRITE RPT-LINE FROM RPT-CLIENT-DETAIL.
030400 100-EXIT.
030500     EXIT.
030600*
030700 200-VALIDATE-PERSONAL.
030800     MOVE 'N' TO WS-ACCEPT-SW.
030900     MOVE SPACES TO WS-REJECT-REASON.
031000     MOVE ZERO TO WS-NAME-LEN.
031100     INSPECT PC-NAME TALLYING WS-NAME-LEN
031200         FOR CHARACTERS BEFORE INITIAL SPACES.
031300     MOVE PC-PHONE TO WS-PHONE-CHECK-X.
031400     MOVE PC-TAX-ID TO WS-ID-CHECK-X.
031500     IF PC-CUSTOMER-ID NOT > 0
031600         MOVE 'INVALID CUSTOMER ID' TO WS-REJECT-REASON
031700     ELSE IF PC-NAME = SPACES OR WS-NAME-LEN < 3
031800         MOVE 'INVALID NAME LENGTH' TO WS-REJECT-REASON
031900     ELSE IF PC-ADDRESS = SPACES
032000         MOVE 'ADDRESS REQUIRED' TO WS-REJECT-REASON
032100     ELSE IF WS-PHONE-CHECK-X NOT NUMERIC
032200         MOVE 'INVALID PHONE NUMBER' TO WS-REJECT-REASON
032300     ELSE IF WS-ID-CHECK-X NOT NUMERIC OR PC-TAX-ID = SPACES
032400         MOVE 'INVALID TAX ID' TO WS-REJECT-REASON
032500     ELSE IF PC-CREDIT-SCORE < 300 OR PC-CREDIT-SCORE > 850
032600         MOVE 'CREDIT SCORE OUT OF RANGE' TO WS-REJECT-REASON
032700     ELSE IF PC-YEARLY-INCOME < 0
032800         MOVE 'INVALID YEARLY INCOME' TO WS-REJECT-REASON
032900     ELSE IF PC-TOTAL-DEBT < 0
033000         MOVE 'INVALID TOTAL DEBT' TO WS-REJECT-REASON
033100     ELSE
033200         MOVE 'Y' TO WS-ACCEPT-SW.
033300 200-EXIT.
033400     EXIT.
033500*
033600*    DTI = (TOTAL DEBT / YEARLY INCOME) * 100, ZERO WHEN THE
033700*    CLIENT HAS NO REPORTED INCOME.  ROUNDED HALF-UP TO 2 DEC.
033800*
033900 250-COMPUTE-DTI.
034000     IF PC-YEARLY-INCOME = 0
034100         MOVE ZERO TO WS-DTI-RATIO
034200     ELSE
034300         COMPUTE WS-DTI-RATIO ROUNDED =
034400             (PC-TOTAL-DEBT / PC-YEARLY-INCOME)
034500                 * WS-LITS-PCT-SCALE.
034600     COMPUTE WS-DTI-REPORT ROUNDED = WS-DTI-RATIO.
034700     MOVE WS-DTI-REPORT TO WS-EDIT-RATIO.
034800     PERFORM 500-MASK-TAX-ID THRU 500-EXIT.
034900     MOVE SPACES TO WS-DETAIL-TEXT.
035000     STRING 'DTI RATIO = ' WS-EDIT-RATIO
035100             ' TAX ID ' WS-MASKED-TAX-ID DELIMITED BY SIZE
035200         INTO WS-DETAIL-TEXT.
035300     MOVE WS-DETAIL-TEXT TO RPT-CD-DETAIL.
035400 250-EXIT.
035500     EXIT.
035600*
035700***************************************************************
035800*    BUSINESS CLIENT PROCESSING - BUSINESS RULES 1 AND 3.
035900***************************************************************
036000 300-PROCESS-BCLIENT.
036100     PERFORM 710-READ-BCLIENT
036200         THRU 710-EXIT.
036300     IF WS-EOF-BCLIENT
036400         GO TO 300-EXIT.
036500     ADD 1 TO WS-BC-READ-CT.
036600     PERFORM 400-VALIDATE-BUSINESS
036700         THRU 400-EXIT.
036800     MOVE BC-CUSTOMER-ID TO RPT-CD-CUST-ID.
036900     MOVE BC-NAME TO RPT-CD-NAME.
037000     IF WS-RECORD-ACCEPTED
037100         ADD 1 TO WS-BC-ACCEPT-CT
037200         MOVE WS-LITS-STATUS-ACCEPTED TO RPT-CD-STATUS
037300         PERFORM 450-COMPUTE-MARGIN-ROA THRU 450-EXIT
037400     ELSE
037500         ADD 1 TO WS-BC-REJECT-CT
037600         MOVE WS-LITS-STATUS-REJECTED TO RPT-CD-STATUS
037700         MOVE WS-REJECT-REASON TO RPT-CD-DETAIL.
037800     WRITE RPT-LINE FROM RPT-CLIENT-DETAIL.
037900 300-EXIT.
038000     EXIT.
038100*
038200 400-VALIDATE-BUSINESS.
038300     MOVE 'N' TO WS-ACCEPT-SW.
038400     MOVE SPACES TO WS-REJECT-REASON.
038500     MOVE ZERO TO WS-NAME-LEN.
038600     INSPECT BC-NAME TALLYING WS-NAME-LEN
038700         FOR CHARACTERS BEFORE INITIAL SPACES.
038800     MOVE ZERO TO WS-CONTACT-NAME-LEN.
038900     INSPECT BC-CONTACT-NAME TALLYING WS-CONTACT-NAME-LEN
039000         FOR CHARACTERS BEFORE INITIAL SPACES.
039100     MOVE BC-PHONE TO WS-PHONE-CHECK-X.
039200     MOVE BC-EIN TO WS-ID-CHECK-X.
039300     IF BC-CUSTOMER-ID NOT > 0
039400         MOVE 'INVALID CUSTOMER ID' TO WS-REJECT-REASON
039500     ELSE IF BC-NAME = SPACES OR WS-NAME-LEN < 3
039600         MOVE 'INVALID BUSINESS NAME' TO WS-REJECT-REASON
039700     ELSE IF BC-ADDRESS = SPACES
039800         MOVE 'ADDRESS REQUIRED' TO WS-REJECT-REASON
039900     ELSE IF WS-PHONE-CHECK-X NOT NUMERIC
040000         MOVE 'INVALID PHONE NUMBER' TO WS-REJECT-REASON
040100     ELSE IF WS-ID-CHECK-X NOT NUMERIC OR BC-EIN = SPACES
040200         MOVE 'INVALID EIN' TO WS-REJECT-REASON
040300     ELSE IF NOT (BC-TYPE-LLC OR BC-TYPE-CORP
040400             OR BC-TYPE-PARTNER OR BC-TYPE-SOLE
040500             OR BC-TYPE-NONPROFIT)
040600         MOVE 'INVALID BUSINESS TYPE' TO WS-REJECT-REASON
040700     ELSE IF BC-CONTACT-NAME = SPACES OR WS-CONTACT-NAME-LEN < 3
040800         MOVE 'INVALID CONTACT NAME' TO WS-REJECT-REASON
040900     ELSE IF NOT (BC-TITLE-CEO OR BC-TITLE-CFO
041000             OR BC-TITLE-MANAGER OR BC-TITLE-DIRECTOR
041100             OR BC-TITLE-OWNER OR BC-TITLE-PARTNER)
041200         MOVE 'INVALID CONTACT TITLE' TO WS-REJECT-REASON
041300     ELSE IF BC-TOTAL-ASSETS < 0
041400         MOVE 'INVALID TOTAL ASSETS' TO WS-REJECT-REASON
041500     ELSE IF BC-ANNUAL-REVENUE < 0
041600         MOVE 'INVALID ANNUAL REVENUE' TO WS-REJECT-REASON
041700     ELSE IF BC-ANNUAL-PROFIT < 0
041800         MOVE 'INVALID ANNUAL PROFIT' TO WS-REJECT-REASON
041900     ELSE
042000         MOVE 'Y' TO WS-ACCEPT-SW.
042100 400-EXIT.
042200     EXIT.
042300*
042400*    MARGIN = (PROFIT / REVENUE) * 100, ROA = (PROFIT / ASSETS)
042500*    * 100 - BOTH ZERO WHEN THEIR DENOMINATOR IS ZERO.
042600*
042700 450-COMPUTE-MARGIN-ROA.
042800     IF BC-ANNUAL-REVENUE = 0
042900         MOVE ZERO TO WS-MARGIN-RATIO
043000     ELSE
043100         COMPUTE WS-MARGIN-RATIO ROUNDED =
043200             (BC-ANNUAL-PROFIT / BC-ANNUAL-REVENUE)
043300                 * WS-LITS-PCT-SCALE.
043400     IF BC-TOTAL-ASSETS = 0
043500         MOVE ZERO TO WS-ROA-RATIO
043600     ELSE
043700         COMPUTE WS-ROA-RATIO ROUNDED =
043800             (BC-ANNUAL-PROFIT / BC-TOTAL-ASSETS)
043900                 * WS-LITS-PCT-SCALE.
044000     COMPUTE WS-MARGIN-REPORT ROUNDED = WS-MARGIN-RATIO.
044100     COMPUTE WS-ROA-REPORT ROUNDED = WS-ROA-RATIO.
044200     MOVE WS-MARGIN-REPORT TO WS-EDIT-RATIO.
044300     MOVE WS-ROA-REPORT TO WS-EDIT-RATIO-2.
044400     PERFORM 510-MASK-EIN THRU 510-EXIT.
044500     MOVE SPACES TO WS-DETAIL-TEXT.
044600     STRING 'MARGIN=' WS-EDIT-RATIO
044700             ' ROA=' WS-EDIT-RATIO-2
044800             ' EIN=' WS-MASKED-EIN
044900             DELIMITED BY SIZE
045000         INTO WS-DETAIL-TEXT.
045100     MOVE WS-DETAIL-TEXT TO RPT-CD-DETAIL.
045200 450-EXIT.
045300     EXIT.
045400*
045500***************************************************************
045600*    TAX ID / EIN MASKING - BUSINESS RULE 3.  LAST FOUR DIGITS
045700*    ONLY REACH THE PRINTED LINE - THE REST OF THE FIELD NEVER
045800*    LEAVES WORKING STORAGE.
045900***************************************************************
046000 500-MASK-TAX-ID.
046100     STRING '***-**-' PC-TAX-ID(6:4) DELIMITED BY SIZE
046200         INTO WS-MASKED-TAX-ID.
046300 500-EXIT.
046400     EXIT.
046500*
046600 510-MASK-EIN.
046700     STRING '**-' BC-EIN(6:4) DELIMITED BY SIZE
046800         INTO WS-MASKED-EIN.
046900 510-EXIT.
047000     EXIT.
047100*
047200***************************************************************
047300*    FILE I/O PARAGRAPHS.
047400***************************************************************
047500 700-READ-PCLIENT.
047600     READ PCLIENT-FILE INTO PCLIENT-REC
047700         AT END
047800             MOVE 'Y' TO WS-EOF-PCLIENT-SW
047900             GO TO 700-EXIT.
048000     IF NOT WS-PCLIENT-OK
048100         DISPLAY 'JBK010 - PCLIENT I/O ERROR ' WS-PCLIENT-STATUS
048200         MOVE 16 TO RETURN-CODE
048300         GO TO 950-CLOSE-FILES.
048400 700-EXIT.
048500     EXIT.
048600*
048700 710-READ-BCLIENT.
048800     READ BCLIENT-FILE INTO BCLIENT-REC
048900         AT END
049000             MOVE 'Y' TO WS-EOF-BCLIENT-SW
049100             GO TO 710-EXIT.
049200     IF NOT WS-BCLIENT-OK
049300         DISPLAY 'JBK010 - BCLIENT I/O ERROR ' WS-BCLIENT-STATUS
049400         MOVE 16 TO RETURN-CODE
049500         GO TO 950-CLOSE-FILES.
049600 710-EXIT.
049700     EXIT.
049800*
049900***************************************************************
050000*    SECTION 1 CONTROL TOTALS.
050100***************************************************************
050200 800-WRITE-PCLIENT-TOTALS.
050300     MOVE 'PERSONAL CLIENTS' TO RPT-TT-LABEL.
050400     MOVE WS-PC-READ-CT TO RPT-TT-READ.
050500     MOVE WS-PC-ACCEPT-CT TO RPT-TT-ACCEPT.
050600     MOVE WS-PC-REJECT-CT TO RPT-TT-REJECT.
050700     WRITE RPT-LINE FROM RPT-TYPE-TOTALS-LINE.
050800 800-EXIT.
050900     EXIT.
051000*
051100 850-WRITE-BCLIENT-TOTALS.
051200     MOVE 'BUSINESS CLIENTS' TO RPT-TT-LABEL.
051300     MOVE WS-BC-READ-CT TO RPT-TT-READ.
051400     MOVE WS-BC-ACCEPT-CT TO RPT-TT-ACCEPT.
051500     MOVE WS-BC-REJECT-CT TO RPT-TT-REJECT.
051600     WRITE RPT-LINE FROM RPT-TYPE-TOTALS-LINE.
051700 850-EXIT.
051800     EXIT.
051900*
052000***************************************************************
052100*    OPEN / CLOSE.
052200***************************************************************
052300 900-OPEN-FILES.
052400     OPEN INPUT PCLIENT-FILE.
052500     IF NOT WS-PCLIENT-OK
052600         DISPLAY 'JBK010 - PCLIENT OPEN ERROR ' WS-PCLIENT-STATUS
052700         MOVE 16 TO RETURN-CODE
052800         STOP RUN.
052900     OPEN INPUT BCLIENT-FILE.
053000     IF NOT WS-BCLIENT-OK
053100         DISPLAY 'JBK010 - BCLIENT OPEN ERROR ' WS-BCLIENT-STATUS
053200         MOVE 16 TO RETURN-CODE
053300         STOP RUN.
053400     OPEN OUTPUT RPT-FILE.
053500     IF NOT WS-RPT-OK
053600         DISPLAY 'JBK010 - RPTFILE OPEN ERROR ' WS-RPT-STATUS
053700         MOVE 16 TO RETURN-CODE
053800         STOP RUN.
053900     DISPLAY 'JBK010 STARTING - RUN DATE MM/DD/YY '
054000         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
054100     MOVE WS-RUN-DATE-YYMMDD TO RPT-HDG1-DATE.
054200     MOVE WS-LITS-BANK-NAME TO RPT-HDG1-BANK.
054300     WRITE RPT-LINE FROM RPT-HDG1-LINE.
054400     WRITE RPT-LINE FROM RPT-HDG2-LINE.
054500 900-EXIT.
054600     EXIT.
054700*
054800 950-CLOSE-FILES.
054900     CLOSE PCLIENT-FILE.
055000     CLOSE BCLIENT-FILE.
055100     CLOSE RPT-FILE.
055200 950-EXIT.
055300     EXIT.
