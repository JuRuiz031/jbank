000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JBK020.
000300 AUTHOR.       W C BRENNAN.
000400 INSTALLATION. JBANK NATIONAL - RETAIL SYSTEMS.
000500 DATE-WRITTEN. JUNE 1987.
000600 DATE-COMPILED.
000700 SECURITY.     JBANK NATIONAL - RETAIL SYSTEMS INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*               @BANNER_START@                                 *
001200*      jbk020.cbl                                               *
001300*      JBANK retail systems group.                              *
001400*                                                                *
001500*      Checking / savings / credit line transaction posting.   *
001600*               @BANNER_END@                                    *
001700*                                                                *
001800*-------------------------------------------------------------*
001900*
002000***************************************************************
002100*
002200*    DESCRIPTION
002300*
002400* Second step of the nightly run.  ACCTIN (sorted ascending by
002500* account id) is loaded whole into WS-ACCT-TABLE; TRANS is then
002600* read once, each transaction is matched to its account by a
002700* binary search and posted by the rule set for the account's
002800* type and the transaction code.  Section 2 of RPTFILE carries
002900* one line per transaction, a subtotal line each time the
003000* account type breaks, and the run's grand totals.  ACCTOUT is
003100* written from the table once every transaction has been
003200* applied, so the account master always reflects end-of-run
003300* balances, not end-of-transaction balances mid-file.
003400*
003500***************************************************************
003600*    AMENDMENT HISTORY
003700*
003800*      DATE       AUTHOR   DESCRIPTION
003900*
004000*      062087     WCB      INITIAL VERSION - CHECKING D/W ONLY
004100*      031990     WCB      ADDED SAVINGS D/W, INTEREST, RESET
004200*      081894     TDM      ADDED CREDIT LINE PAYMENT POSTING
004300*      052297     WCB      CR03318 RAISE TABLE CEILING TO 9000
004400*      112099     CJP      Y2K REVIEW - NO 2-DIGIT YEARS IN USE,
004500*                          NO CHANGE REQUIRED
004600*      042206     KLS      CR08841 CONTROL BREAK SUBTOTALS BY
004700*                          ACCOUNT TYPE ADDED AHEAD OF GRAND
004800*                          TOTALS PER AUDIT REQUEST
004900*      061513     DRM      CR11690 STRAY END-IF IN 200-PROCESS-
005000*                          TRANSACTION WAS CLOSING THE WRONG IF -
005100*                          BREAK CHECK AND POSTING EVALUATE NEVER
005200*                          FIRED.  ADDED MATCHING END-IF SO BOTH
005300*                          NESTED IFs CLOSE PROPERLY
005400*      072913     DRM      CR11690 REOPENED - THE 061513 FIX STILL
005500*                          LEFT THE BREAK/POST LOGIC INSIDE THE
005600*                          IF NOT WS-FIRST-BREAK TRUE BRANCH.
005700*                          MOVED THE BREAK TEST INTO ITS OWN
005800*                          PARAGRAPH 270-CHECK-ACCOUNT-BREAK SO
005900*                          THE EVALUATE IN 200-PROCESS-TRANSACTION
006000*                          RUNS UNCONDITIONALLY ONCE THE ACCOUNT
006100*                          IS FOUND
006200*
006300***************************************************************
006400*    FILES
006500*
006600*    ACCTIN  - ACCOUNT MASTER, INPUT, SORTED BY ACCOUNT ID
006700*    TRANS   - TRANSACTION FILE, INPUT, READ ONLY
006800*    ACCTOUT - UPDATED ACCOUNT MASTER, OUTPUT
006900*    RPTFILE - POSTING REPORT, OUTPUT, SECTION 2 OF 3
007000*
007100***************************************************************
007200*    COPYBOOKS
007300*
007400*    JBWACCT - WORKING STORAGE LAYOUT OF THE ACCOUNT RECORD.
007500*    JBWATAB - IN-STORAGE ACCOUNT TABLE AND SEARCH WORK AREA.
007600*    JBWTXN  - WORKING STORAGE LAYOUT OF THE TRANSACTION RECORD.
007700*    JBWLITS - COMMON WORKING STORAGE VALUES.
007800*
007900***************************************************************
008000*
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-370.
008400 OBJECT-COMPUTER. IBM-370.
008500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT ACCTIN-FILE ASSIGN TO ACCTIN
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-ACCTIN-STATUS.
009200     SELECT TRANS-FILE ASSIGN TO TRANS
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS WS-TRANS-STATUS.
009600     SELECT ACCTOUT-FILE ASSIGN TO ACCTOUT
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         ACCESS MODE IS SEQUENTIAL
009900         FILE STATUS IS WS-ACCTOUT-STATUS.
010000     SELECT RPT-FILE ASSIGN TO RPTFILE
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         ACCESS MODE IS SEQUENTIAL
010300         FILE STATUS IS WS-RPT-STATUS.
010400*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  ACCTIN-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 100 CHARACTERS.
011100 01  ACCTIN-FILE-REC              PIC X(100).
011200*
011300 FD  TRANS-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 40 CHARACTERS.
011600 01  TRANS-FILE-REC               PIC X(40).
011700*
011800 FD  ACCTOUT-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 100 CHARACTERS.
012100 01  ACCTOUT-FILE-REC             PIC X(100).
012200*
012300 FD  RPT-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 132 CHARACTERS.
012600 01  RPT-LINE                     PIC X(132).
012700*
012800 WORKING-STORAGE SECTION.
012900*
013000 01  WS-DEBUG-DETAILS.
013100     05  FILLER                    PIC X(32)
013200             VALUE 'JBK020--------WORKING STORAGE  '.
013300     05  WS-RUN-DATE-YYMMDD        PIC 9(06) VALUE ZERO.
013400     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YYMMDD.
013500         10  WS-RUN-YY             PIC 9(02).
013600         10  WS-RUN-MM             PIC 9(02).
013700         10  WS-RUN-DD             PIC 9(02).
013800     05  FILLER                    PIC X(01) VALUE SPACE.
013900*
014000     COPY JBWTXN.
014100     COPY JBWATAB.
014200     COPY JBWLITS.
014300*
014400 01  WS-FILE-STATUSES.
014500     05  WS-ACCTIN-STATUS          PIC X(02) VALUE '00'.
014600         88  WS-ACCTIN-OK            VALUE '00'.
014700         88  WS-ACCTIN-EOF           VALUE '10'.
014800     05  WS-TRANS-STATUS           PIC X(02) VALUE '00'.
014900         88  WS-TRANS-OK             VALUE '00'.
015000         88  WS-TRANS-EOF            VALUE '10'.
015100     05  WS-ACCTOUT-STATUS         PIC X(02) VALUE '00'.
015200         88  WS-ACCTOUT-OK           VALUE '00'.
015300     05  WS-RPT-STATUS             PIC X(02) VALUE '00'.
015400         88  WS-RPT-OK               VALUE '00'.
015500     05  FILLER                    PIC X(02) VALUE SPACES.
015600*
015700 01  WS-EOF-SWITCHES.
015800     05  WS-EOF-ACCTIN-SW          PIC X(01) VALUE 'N'.
015900         88  WS-EOF-ACCTIN           VALUE 'Y'.
016000     05  WS-EOF-TRANS-SW           PIC X(01) VALUE 'N'.
016100         88  WS-EOF-TRANS            VALUE 'Y'.
016200     05  FILLER                    PIC X(02) VALUE SPACES.
016300*
016400 77  WS-POST-SW                    PIC X(01) VALUE 'N'.
016500     88  WS-TRAN-POSTED               VALUE 'Y'.
016600 77  WS-REJECT-REASON               PIC X(30) VALUE SPACES.
016700 77  WS-FIRST-BREAK-SW              PIC X(01) VALUE 'Y'.
016800     88  WS-FIRST-BREAK                VALUE 'Y'.
016900*
017000*    PREVIOUS ACCOUNT TYPE HELD HERE SO 200-PROCESS-TRANSACTION
017100*    CAN TELL WHEN THE CONTROL BREAK FOR THE SUBTOTAL LINE HAS
017200*    BEEN CROSSED.  REDEFINED AS A SINGLE CHARACTER FOR THE
017300*    88-LEVEL TEST AGAINST THE CURRENT ACCOUNT'S TYPE BYTE.
017400*
017500 01  WS-BREAK-FIELDS.
017600     05  WS-PREV-ACCT-TYPE         PIC X(01) VALUE SPACE.
017700     05  WS-PREV-TYPE-ALPHA REDEFINES WS-PREV-ACCT-TYPE
017800                                   PIC X(01).
017900     05  FILLER                    PIC X(02) VALUE SPACES.
018000*
018100 01  WS-RUN-COUNTERS.
018200     05  WS-TX-READ-CT             PIC S9(07) COMP VALUE ZERO.
018300     05  WS-TX-POST-CT             PIC S9(07) COMP VALUE ZERO.
018400     05  WS-TX-REJECT-CT           PIC S9(07) COMP VALUE ZERO.
018500     05  FILLER                    PIC X(02) VALUE SPACES.
018600*
018700 01  WS-RUN-TOTALS.
018800     05  WS-TOT-DEPOSITED          PIC S9(09)V99 VALUE ZERO.
018900     05  WS-TOT-WITHDRAWN          PIC S9(09)V99 VALUE ZERO.
019000     05  WS-TOT-FEES               PIC S9(09)V99 VALUE ZERO.
019100     05  WS-TOT-INTEREST           PIC S9(09)V99 VALUE ZERO.
019200     05  FILLER                    PIC X(04) VALUE SPACES.
019300*
019400*    PER-ACCOUNT-TYPE BREAK TOTALS - RESET ON EACH BREAK.
019500*
019600 01  WS-BREAK-TOTALS.
019700     05  WS-BRK-DEPOSITED          PIC S9(09)V99 VALUE ZERO.
019800     05  WS-BRK-WITHDRAWN          PIC S9(09)V99 VALUE ZERO.
019900     05  WS-BRK-FEES               PIC S9(09)V99 VALUE ZERO.
020000     05  WS-BRK-INTEREST           PIC S9(09)V99 VALUE ZERO.
020100     05  FILLER                    PIC X(04) VALUE SPACES.
020200*
020300*    POSTING WORK FIELDS.
020400*
020500 01  WS-POST-FIELDS.
020600     05  WS-TENTATIVE-BAL          PIC S9(09)V99 VALUE ZERO.
020700     05  WS-INTEREST-AMT           PIC S9(09)V99 VALUE ZERO.
020800     05  FILLER                    PIC X(04) VALUE SPACES.
020900*
021000*    SCRATCH AREA FOR THE INCOMING ACCOUNT ID DIGIT CHECK - A
021100*    MANGLED TRANS RECORD HAS SHOWN UP ONCE BEFORE (CR03318) AND
021200*    THE BINARY SEARCH HAS NO BUSINESS LOOKING FOR SOMETHING THAT
021300*    IS NOT EVEN A NUMBER.
021400*
021500 01  WS-ACCTID-CHECK.
021600     05  WS-ACCTID-CHECK-9         PIC 9(09) VALUE ZERO.
021700     05  WS-ACCTID-CHECK-X REDEFINES WS-ACCTID-CHECK-9
021800                                   PIC X(09).
021900     05  FILLER                    PIC X(02) VALUE SPACES.
022000*
022100 01  WS-EDIT-FIELDS.
022200     05  WS-EDIT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.
022300     05  WS-EDIT-BALANCE           PIC ZZZ,ZZZ,ZZ9.99-.
022400     05  FILLER                    PIC X(02) VALUE SPACES.
022500*
022600*    REPORT LINE LAYOUTS - SECTION 2 OF RPTFILE.
022700*
022800 01  RPT-HDG1-LINE.
022900     05  FILLER                    PIC X(01) VALUE SPACE.
023000     05  RPT-HDG1-DATE             PIC 9(06).
023100     05  FILLER                    PIC X(03) VALUE SPACES.
023200     05  RPT-HDG1-BANK             PIC X(20).
023300     05  FILLER                    PIC X(02) VALUE SPACES.
023400     05  FILLER                    PIC X(32)
023500             VALUE 'TRANSACTION POSTING REPORT'.
023600     05  FILLER                    PIC X(68) VALUE SPACES.
023700*
023800 01  RPT-HDG2-LINE.
023900     05  FILLER                    PIC X(01) VALUE SPACE.
024000     05  FILLER                    PIC X(10) VALUE 'ACCOUNT'.
024100     05  FILLER                    PIC X(02) VALUE SPACES.
024200     05  FILLER                    PIC X(04) VALUE 'TYPE'.
024300     05  FILLER                    PIC X(02) VALUE SPACES.
024400     05  FILLER                    PIC X(15) VALUE 'AMOUNT'.
024500     05  FILLER                    PIC X(02) VALUE SPACES.
024600     05  FILLER                    PIC X(08) VALUE 'STATUS'.
024700     05  FILLER                    PIC X(02) VALUE SPACES.
024800     05  FILLER                    PIC X(15) VALUE 'NEW BALANCE'.
024900     05  FILLER                    PIC X(02) VALUE SPACES.
025000     05  FILLER                    PIC X(30) VALUE 'REASON'.
025100     05  FILLER                    PIC X(39) VALUE SPACES.
025200*
025300 01  RPT-TXN-DETAIL.
025400     05  FILLER                    PIC X(01) VALUE SPACE.
025500     05  RPT-TD-ACCOUNT-ID         PIC 9(09).
025600     05  FILLER                    PIC X(02) VALUE SPACES.
025700     05  RPT-TD-TYPE               PIC X(01).
025800     05  FILLER                    PIC X(05) VALUE SPACES.
025900     05  RPT-TD-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
026000     05  FILLER                    PIC X(02) VALUE SPACES.
026100     05  RPT-TD-STATUS             PIC X(08).
026200     05  FILLER                    PIC X(02) VALUE SPACES.
026300     05  RPT-TD-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
026400     05  FILLER                    PIC X(02) VALUE SPACES.
026500     05  RPT-TD-REASON             PIC X(30).
026600     05  FILLER                    PIC X(40) VALUE SPACES.
026700*
026800 01  RPT-BREAK-TOTALS-LINE.
026900     05  FILLER                    PIC X(01) VALUE SPACE.
027000     05  FILLER                    PIC X(06) VALUE 'TYPE'.
027100     05  RPT-BT-TYPE               PIC X(01).
027200     05  FILLER                    PIC X(03) VALUE SPACES.
027300     05  FILLER                    PIC X(10) VALUE 'DEPOSITS='.
027400     05  RPT-BT-DEPOSITED          PIC ZZZ,ZZZ,ZZ9.99-.
027500     05  FILLER                    PIC X(02) VALUE SPACES.
027600     05  FILLER                    PIC X(12) VALUE 'WITHDRAWALS='.
027700     05  RPT-BT-WITHDRAWN          PIC ZZZ,ZZZ,ZZ9.99-.
027800     05  FILLER                    PIC X(02) VALUE SPACES.
027900     05  FILLER                    PIC X(06) VALUE 'FEES='.
028000     05  RPT-BT-FEES               PIC ZZZ,ZZZ,ZZ9.99-.
028100     05  FILLER                    PIC X(02) VALUE SPACES.
028200     05  FILLER                    PIC X(10) VALUE 'INTEREST='.
028300     05  RPT-BT-INTEREST           PIC ZZZ,ZZZ,ZZ9.99-.
028400     05  FILLER                    PIC X(17) VALUE SPACES.
028500*
028600 01  RPT-GRAND-TOTALS-LINE.
028700     05  FILLER                    PIC X(01) VALUE SPACE.
028800     05  FILLER                    PIC X(12) VALUE 'GRAND TOTAL'.
028900     05  FILLER                    PIC X(02) VALUE SPACES.
029000     05  FILLER                    PIC X(06) VALUE 'READ='.
029100     05  RPT-GT-READ               PIC ZZZ,ZZ9.
029200     05  FILLER                    PIC X(02) VALUE SPACES.
029300     05  FILLER                    PIC X(07) VALUE 'POSTED='.
029400     05  RPT-GT-POSTED             PIC ZZZ,ZZ9.
029500     05  FILLER                    PIC X(02) VALUE SPACES.
029600     05  FILLER                    PIC X(09) VALUE 'REJECTED='.
029700     05  RPT-GT-REJECTED           PIC ZZZ,ZZ9.
029800     05  FILLER                    PIC X(02) VALUE SPACES.
029900     05  FILLER                    PIC X(10) VALUE 'DEPOSITS='.
030000     05  RPT-GT-DEPOSITED          PIC ZZZ,ZZZ,ZZ9.99-.
030100     05  FILLER                    PIC X(02) VALUE SPACES.
030200     05  FILLER                    PIC X(12) VALUE 'WITHDRAWALS='.
030300     05  RPT-GT-WITHDRAWN          PIC ZZZ,ZZZ,ZZ9.99-.
030400     05  FILLER                    PIC X(14) VALUE SPACES.
030500*
030600 01  RPT-GRAND-TOTALS-LINE2.
030700     05  FILLER                    PIC X(01) VALUE SPACE.
030800     05  FILLER                    PIC X(06) VALUE 'FEES='.
030900     05  RPT-GT2-FEES              PIC ZZZ,ZZZ,ZZ9.99-.
031000     05  FILLER                    PIC X(02) VALUE SPACES.
031100     05  FILLER                    PIC X(10) VALUE 'INTEREST='.
031200     05  RPT-GT2-INTEREST          PIC ZZZ,ZZZ,ZZ9.99-.
031300     05  FILLER                    PIC X(83) VALUE SPACES.
031400*
031500 PROCEDURE DIVISION.
031600*
031700 JBK020-MAIN SECTION.
031800*
031900     PERFORM 900-OPEN-FILES
032000         THRU 900-EXIT.
032100     PERFORM 100-LOAD-ACCOUNT-TABLE
032200         THRU 100-EXIT
032300             UNTIL WS-EOF-ACCTIN.
032400     PERFORM 200-PROCESS-TRANSACTION
032500         THRU 200-EXIT
032600             UNTIL WS-EOF-TRANS.
032700     IF NOT WS-FIRST-BREAK
032800         PERFORM 800-WRITE-BREAK-TOTALS
032900             THRU 800-EXIT.
033000     PERFORM 850-WRITE-GRAND-TOTALS
033100         THRU 850-EXIT.
033200     PERFORM 960-REWRITE-ACCTOUT
033300         THRU 960-EXIT.
033400     PERFORM 950-CLOSE-FILES
033500         THRU 950-EXIT.
033600     STOP RUN.
033700 JBK020-MAIN-EXIT.
033800     EXIT.
033900*
034000***************************************************************
034100*    LOAD THE ACCOUNT MASTER INTO STORAGE.
034200***************************************************************
034300 100-LOAD-ACCOUNT-TABLE.
034400     READ ACCTIN-FILE INTO ACCOUNT-REC
034500         AT END
034600             MOVE 'Y' TO WS-EOF-ACCTIN-SW
034700             GO TO 100-EXIT.
034800     IF NOT WS-ACCTIN-OK
034900         DISPLAY 'JBK020 - ACCTIN I/O ERROR ' WS-ACCTIN-STATUS
035000         MOVE 16 TO RETURN-CODE
035100         GO TO 950-CLOSE-FILES.
035200     ADD 1 TO WS-ACCT-ENTRY-COUNT.
035300     MOVE ACCOUNT-REC
035400         TO WS-ACCT-ENTRY-REC(WS-ACCT-ENTRY-COUNT).
035500 100-EXIT.
035600     EXIT.
035700*
035800***************************************************************
035900*    TRANSACTION POSTING - BUSINESS RULES 4, 5 AND 6.
036000***************************************************************
036100 200-PROCESS-TRANSACTION.
036200     PERFORM 700-READ-TRANSACTION
036300         THRU 700-EXIT.
036400     IF WS-EOF-TRANS
036500         GO TO 200-EXIT.
036600     ADD 1 TO WS-TX-READ-CT.
036700     MOVE TX-ACCOUNT-ID TO WS-ACCTID-CHECK-9.
036800     MOVE TX-ACCOUNT-ID TO RPT-TD-ACCOUNT-ID.
036900     MOVE TX-TYPE TO RPT-TD-TYPE.
037000     MOVE TX-AMOUNT TO WS-EDIT-AMOUNT.
037100     MOVE WS-EDIT-AMOUNT TO RPT-TD-AMOUNT.
037200     IF WS-ACCTID-CHECK-X NOT NUMERIC
037300         MOVE 'INVALID ACCOUNT ID' TO WS-REJECT-REASON
037400         MOVE 'N' TO WS-POST-SW
037500     ELSE
037600     PERFORM 250-FIND-ACCOUNT
037700         THRU 250-EXIT
037800     IF WS-SEARCH-NOT-FOUND
037900         MOVE WS-LITS-RSN-NOTFOUND TO WS-REJECT-REASON
038000         MOVE 'N' TO WS-POST-SW
038100     ELSE
038200         PERFORM 270-CHECK-ACCOUNT-BREAK
038300             THRU 270-EXIT
038400         EVALUATE TRUE
038500             WHEN AC-TYPE-CHECKING(WS-SEARCH-MID)
038600                 AND TX-TYPE-DEPOSIT
038700                 PERFORM 300-POST-CHECKING-DEPOSIT THRU 300-EXIT
038800             WHEN AC-TYPE-CHECKING(WS-SEARCH-MID)
038900                 AND TX-TYPE-WITHDRAW
039000                 PERFORM 310-POST-CHECKING-WITHDRAW THRU 310-EXIT
039100             WHEN AC-TYPE-SAVINGS(WS-SEARCH-MID)
039200                 AND TX-TYPE-DEPOSIT
039300                 PERFORM 320-POST-SAVINGS-DEPOSIT THRU 320-EXIT
039400             WHEN AC-TYPE-SAVINGS(WS-SEARCH-MID)
039500                 AND TX-TYPE-WITHDRAW
039600                 PERFORM 330-POST-SAVINGS-WITHDRAW THRU 330-EXIT
039700             WHEN AC-TYPE-SAVINGS(WS-SEARCH-MID)
039800                 AND TX-TYPE-INTEREST
039900                 PERFORM 340-POST-SAVINGS-INTEREST THRU 340-EXIT
040000             WHEN AC-TYPE-SAVINGS(WS-SEARCH-MID)
040100                 AND TX-TYPE-RESET-COUNT
040200                 PERFORM 350-POST-SAVINGS-RESET THRU 350-EXIT
040300             WHEN AC-TYPE-CREDIT-LINE(WS-SEARCH-MID)
040400                 AND TX-TYPE-PAYMENT
040500                 PERFORM 360-POST-CREDIT-PAYMENT THRU 360-EXIT
040600             WHEN OTHER
040700                 MOVE 'N' TO WS-POST-SW
040800                 MOVE 'INVALID TYPE/ACCOUNT COMBINATION'
040900                     TO WS-REJECT-REASON
041000         END-EVALUATE.
041100     IF WS-TRAN-POSTED
041200         ADD 1 TO WS-TX-POST-CT
041300         MOVE WS-LITS-STATUS-POSTED TO RPT-TD-STATUS
041400         MOVE SPACES TO RPT-TD-REASON
041500         MOVE AC-BALANCE(WS-SEARCH-MID) TO WS-EDIT-BALANCE
041600         MOVE WS-EDIT-BALANCE TO RPT-TD-BALANCE
041700     ELSE
041800         ADD 1 TO WS-TX-REJECT-CT
041900         MOVE WS-LITS-STATUS-REJECTED TO RPT-TD-STATUS
042000         MOVE WS-REJECT-REASON TO RPT-TD-REASON
042100         MOVE SPACES TO RPT-TD-BALANCE.
042200     WRITE RPT-LINE FROM RPT-TXN-DETAIL.
042300 200-EXIT.
042400     EXIT.
042500*
042600***************************************************************
042700*    LOCATE AN ACCOUNT IN THE TABLE - ORDINARY BINARY SEARCH,
042800*    THE TABLE HAVING ARRIVED SORTED BY AC-ACCOUNT-ID.
042900***************************************************************
043000 250-FIND-ACCOUNT.
043100     MOVE 1 TO WS-SEARCH-LOW.
043200     MOVE WS-ACCT-ENTRY-COUNT TO WS-SEARCH-HIGH.
043300     MOVE 'N' TO WS-SEARCH-FOUND-SW.
043400     PERFORM 260-SEARCH-STEP
043500         THRU 260-EXIT
043600             UNTIL WS-SEARCH-FOUND
043700                 OR WS-SEARCH-LOW > WS-SEARCH-HIGH.
043800 250-EXIT.
043900     EXIT.
044000*
044100 260-SEARCH-STEP.
044200     COMPUTE WS-SEARCH-MID =
044300         (WS-SEARCH-LOW + WS-SEARCH-HIGH) / 2.
044400     IF AC-ACCOUNT-ID(WS-SEARCH-MID) = TX-ACCOUNT-ID
044500         MOVE 'Y' TO WS-SEARCH-FOUND-SW
044600     ELSE IF AC-ACCOUNT-ID(WS-SEARCH-MID) < TX-ACCOUNT-ID
044700         COMPUTE WS-SEARCH-LOW = WS-SEARCH-MID + 1
044800     ELSE
044900         COMPUTE WS-SEARCH-HIGH = WS-SEARCH-MID - 1.
045000 260-EXIT.
045100     EXIT.
045200*
045300***************************************************************
045400*    ACCOUNT-TYPE CONTROL BREAK CHECK, OWN PARAGRAPH SO THE
045500*    BREAK TEST CANNOT BE MIS-NESTED WITH THE POSTING EVALUATE
045600*    AGAIN THE WAY IT WAS UNDER CR11690 - SEE 061513 ENTRY ABOVE.
045700*    CALLED ONCE PER TRANSACTION, ONLY AFTER THE ACCOUNT IS
045800*    FOUND, SO THE MOVE/EVALUATE IN 200-PROCESS-TRANSACTION RUN
045900*    UNCONDITIONALLY.
046000***************************************************************
046100 270-CHECK-ACCOUNT-BREAK.
046200     IF NOT WS-FIRST-BREAK
046300         IF AC-ACCOUNT-TYPE(WS-SEARCH-MID)
046400                 NOT = WS-PREV-ACCT-TYPE
046500             PERFORM 800-WRITE-BREAK-TOTALS THRU 800-EXIT
046600         END-IF
046700     END-IF.
046800     MOVE 'N' TO WS-FIRST-BREAK-SW.
046900     MOVE AC-ACCOUNT-TYPE(WS-SEARCH-MID)
047000         TO WS-PREV-ACCT-TYPE.
047100 270-EXIT.
047200     EXIT.
047300*
047400***************************************************************
047500*    CHECKING ACCOUNT RULES - BUSINESS RULE 4.
047600***************************************************************
047700 300-POST-CHECKING-DEPOSIT.
047800     IF TX-AMOUNT NOT > 0
047900         MOVE 'N' TO WS-POST-SW
048000         MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'
048100             TO WS-REJECT-REASON
048200     ELSE
048300         ADD TX-AMOUNT TO AC-BALANCE(WS-SEARCH-MID)
048400         ADD TX-AMOUNT TO WS-BRK-DEPOSITED
048500         ADD TX-AMOUNT TO WS-TOT-DEPOSITED
048600         MOVE 'Y' TO WS-POST-SW.
048700 300-EXIT.
048800     EXIT.
048900*
049000 310-POST-CHECKING-WITHDRAW.
049100     IF TX-AMOUNT NOT > 0
049200         MOVE 'N' TO WS-POST-SW
049300         MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'
049400             TO WS-REJECT-REASON
049500     ELSE
049600         COMPUTE WS-TENTATIVE-BAL ROUNDED =
049700             AC-BALANCE(WS-SEARCH-MID) - TX-AMOUNT
049800         IF WS-TENTATIVE-BAL < 0
049900             AND WS-TENTATIVE-BAL <
050000                 (0 - AC-OVERDRAFT-LIMIT(WS-SEARCH-MID))
050100                 MOVE 'N' TO WS-POST-SW
050200                 MOVE 'EXCEEDS OVERDRAFT LIMIT'
050300                     TO WS-REJECT-REASON
050400         ELSE IF WS-TENTATIVE-BAL < 0
050500             COMPUTE AC-BALANCE(WS-SEARCH-MID) ROUNDED =
050600                 WS-TENTATIVE-BAL
050700                     - AC-OVERDRAFT-FEE(WS-SEARCH-MID)
050800             ADD TX-AMOUNT TO WS-BRK-WITHDRAWN
050900             ADD TX-AMOUNT TO WS-TOT-WITHDRAWN
051000             ADD AC-OVERDRAFT-FEE(WS-SEARCH-MID)
051100                 TO WS-BRK-FEES WS-TOT-FEES
051200             MOVE 'Y' TO WS-POST-SW
051300         ELSE
051400             MOVE WS-TENTATIVE-BAL TO AC-BALANCE(WS-SEARCH-MID)
051500             ADD TX-AMOUNT TO WS-BRK-WITHDRAWN
051600             ADD TX-AMOUNT TO WS-TOT-WITHDRAWN
051700             MOVE 'Y' TO WS-POST-SW.
051800 310-EXIT.
051900     EXIT.
052000*
052100***************************************************************
052200*    SAVINGS ACCOUNT RULES - BUSINESS RULE 5.
052300***************************************************************
052400 320-POST-SAVINGS-DEPOSIT.
052500     IF TX-AMOUNT NOT > 0
052600         MOVE 'N' TO WS-POST-SW
052700         MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'
052800             TO WS-REJECT-REASON
052900     ELSE
053000         ADD TX-AMOUNT TO AC-BALANCE(WS-SEARCH-MID)
053100         ADD TX-AMOUNT TO WS-BRK-DEPOSITED
053200         ADD TX-AMOUNT TO WS-TOT-DEPOSITED
053300         MOVE 'Y' TO WS-POST-SW.
053400 320-EXIT.
053500     EXIT.
053600*
053700 330-POST-SAVINGS-WITHDRAW.
053800     IF TX-AMOUNT NOT > 0
053900         MOVE 'N' TO WS-POST-SW
054000         MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'
054100             TO WS-REJECT-REASON
054200     ELSE IF AC-WITHDRAW-COUNT(WS-SEARCH-MID)
054300             NOT < AC-WITHDRAW-LIMIT(WS-SEARCH-MID)
054400         MOVE 'N' TO WS-POST-SW
054500         MOVE 'WITHDRAWAL LIMIT REACHED' TO WS-REJECT-REASON
054600     ELSE
054700         COMPUTE WS-TENTATIVE-BAL ROUNDED =
054800             AC-BALANCE(WS-SEARCH-MID) - TX-AMOUNT
054900         IF WS-TENTATIVE-BAL < 0
055000             MOVE 'N' TO WS-POST-SW
055100             MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON
055200         ELSE
055300             MOVE WS-TENTATIVE-BAL TO AC-BALANCE(WS-SEARCH-MID)
055400             ADD 1 TO AC-WITHDRAW-COUNT(WS-SEARCH-MID)
055500             ADD TX-AMOUNT TO WS-BRK-WITHDRAWN
055600             ADD TX-AMOUNT TO WS-TOT-WITHDRAWN
055700             MOVE 'Y' TO WS-POST-SW.
055800 330-EXIT.
055900     EXIT.
056000*
056100 340-POST-SAVINGS-INTEREST.
056200     COMPUTE WS-INTEREST-AMT ROUNDED =
056300         AC-BALANCE(WS-SEARCH-MID)
056400             * (AC-INTEREST-RATE(WS-SEARCH-MID)
056500                 / WS-LITS-PCT-SCALE).
056600     ADD WS-INTEREST-AMT TO AC-BALANCE(WS-SEARCH-MID).
056700     ADD WS-INTEREST-AMT TO WS-BRK-INTEREST WS-TOT-INTEREST.
056800     MOVE 'Y' TO WS-POST-SW.
056900 340-EXIT.
057000     EXIT.
057100*
057200 350-POST-SAVINGS-RESET.
057300     MOVE ZERO TO AC-WITHDRAW-COUNT(WS-SEARCH-MID).
057400     MOVE 'Y' TO WS-POST-SW.
057500 350-EXIT.
057600     EXIT.
057700*
057800***************************************************************
057900*    CREDIT LINE RULES - BUSINESS RULE 6.
058000***************************************************************
058100 360-POST-CREDIT-PAYMENT.
058200     IF TX-AMOUNT < 0
058300         MOVE 'N' TO WS-POST-SW
058400         MOVE 'PAYMENT AMOUNT MUST NOT BE NEGATIVE'
058500             TO WS-REJECT-REASON
058600     ELSE
058700         COMPUTE WS-TENTATIVE-BAL ROUNDED =
058800             AC-BALANCE(WS-SEARCH-MID) - TX-AMOUNT
058900         IF WS-TENTATIVE-BAL <
059000                 (0 - AC-CREDIT-LIMIT(WS-SEARCH-MID))
059100             MOVE 'N' TO WS-POST-SW
059200             MOVE 'PAYMENT EXCEEDS CREDIT LIMIT'
059300                 TO WS-REJECT-REASON
059400         ELSE
059500             MOVE WS-TENTATIVE-BAL TO AC-BALANCE(WS-SEARCH-MID)
059600             MOVE 'Y' TO WS-POST-SW.
059700 360-EXIT.
059800     EXIT.
059900*
060000***************************************************************
060100*    FILE I/O.
060200***************************************************************
060300 700-READ-TRANSACTION.
060400     READ TRANS-FILE INTO TXN-REC
060500         AT END
060600             MOVE 'Y' TO WS-EOF-TRANS-SW
060700             GO TO 700-EXIT.
060800     IF NOT WS-TRANS-OK
060900         DISPLAY 'JBK020 - TRANS I/O ERROR ' WS-TRANS-STATUS
061000         MOVE 16 TO RETURN-CODE
061100         GO TO 950-CLOSE-FILES.
061200 700-EXIT.
061300     EXIT.
061400*
061500***************************************************************
061600*    CONTROL BREAK AND GRAND TOTAL REPORTING.
061700***************************************************************
061800 800-WRITE-BREAK-TOTALS.
061900     MOVE WS-PREV-TYPE-ALPHA TO RPT-BT-TYPE.
062000     MOVE WS-BRK-DEPOSITED TO RPT-BT-DEPOSITED.
062100     MOVE WS-BRK-WITHDRAWN TO RPT-BT-WITHDRAWN.
062200     MOVE WS-BRK-FEES TO RPT-BT-FEES.
062300     MOVE WS-BRK-INTEREST TO RPT-BT-INTEREST.
062400     WRITE RPT-LINE FROM RPT-BREAK-TOTALS-LINE.
062500     MOVE ZERO TO WS-BRK-DEPOSITED WS-BRK-WITHDRAWN
062600         WS-BRK-FEES WS-BRK-INTEREST.
062700 800-EXIT.
062800     EXIT.
062900*
063000 850-WRITE-GRAND-TOTALS.
063100     MOVE WS-TX-READ-CT TO RPT-GT-READ.
063200     MOVE WS-TX-POST-CT TO RPT-GT-POSTED.
063300     MOVE WS-TX-REJECT-CT TO RPT-GT-REJECTED.
063400     MOVE WS-TOT-DEPOSITED TO RPT-GT-DEPOSITED.
063500     MOVE WS-TOT-WITHDRAWN TO RPT-GT-WITHDRAWN.
063600     WRITE RPT-LINE FROM RPT-GRAND-TOTALS-LINE.
063700     MOVE WS-TOT-FEES TO RPT-GT2-FEES.
063800     MOVE WS-TOT-INTEREST TO RPT-GT2-INTEREST.
063900     WRITE RPT-LINE FROM RPT-GRAND-TOTALS-LINE2.
064000 850-EXIT.
064100     EXIT.
064200*
064300***************************************************************
064400*    OPEN / CLOSE / FINAL ACCOUNT MASTER OUTPUT.
064500***************************************************************
064600 900-OPEN-FILES.
064700     OPEN INPUT ACCTIN-FILE.
064800     IF NOT WS-ACCTIN-OK
064900         DISPLAY 'JBK020 - ACCTIN OPEN ERROR ' WS-ACCTIN-STATUS
065000         MOVE 16 TO RETURN-CODE
065100         STOP RUN.
065200     OPEN INPUT TRANS-FILE.
065300     IF NOT WS-TRANS-OK
065400         DISPLAY 'JBK020 - TRANS OPEN ERROR ' WS-TRANS-STATUS
065500         MOVE 16 TO RETURN-CODE
065600         STOP RUN.
065700     OPEN OUTPUT ACCTOUT-FILE.
065800     IF NOT WS-ACCTOUT-OK
065900         DISPLAY 'JBK020 - ACCTOUT OPEN ERROR ' WS-ACCTOUT-STATUS
066000         MOVE 16 TO RETURN-CODE
066100         STOP RUN.
066200     OPEN EXTEND RPT-FILE.
066300     IF NOT WS-RPT-OK
066400         DISPLAY 'JBK020 - RPTFILE OPEN ERROR ' WS-RPT-STATUS
066500         MOVE 16 TO RETURN-CODE
066600         STOP RUN.
066700     DISPLAY 'JBK020 STARTING - RUN DATE MM/DD/YY '
066800         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
066900     MOVE WS-RUN-DATE-YYMMDD TO RPT-HDG1-DATE.
067000     MOVE WS-LITS-BANK-NAME TO RPT-HDG1-BANK.
067100     WRITE RPT-LINE FROM RPT-HDG1-LINE.
067200     WRITE RPT-LINE FROM RPT-HDG2-LINE.
067300 900-EXIT.
067400     EXIT.
067500*
067600 950-CLOSE-FILES.
067700     CLOSE ACCTIN-FILE.
067800     CLOSE TRANS-FILE.
067900     CLOSE ACCTOUT-FILE.
068000     CLOSE RPT-FILE.
068100 950-EXIT.
068200     EXIT.
068300*
068400 960-REWRITE-ACCTOUT.
068500     MOVE 1 TO WS-SEARCH-LOW.
068600     PERFORM 965-WRITE-ONE-ACCOUNT
068700         THRU 965-EXIT
068800             VARYING WS-SEARCH-LOW FROM 1 BY 1
068900                 UNTIL WS-SEARCH-LOW > WS-ACCT-ENTRY-COUNT.
069000 960-EXIT.
069100     EXIT.
069200*
069300 965-WRITE-ONE-ACCOUNT.
069400     WRITE ACCTOUT-FILE-REC
069500         FROM WS-ACCT-ENTRY-REC(WS-SEARCH-LOW).
069600 965-EXIT.
069700     EXIT.
