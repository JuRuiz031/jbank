000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JBK030.
000300 AUTHOR.       T D MARSH.
000400 INSTALLATION. JBANK NATIONAL - RETAIL SYSTEMS.
000500 DATE-WRITTEN. AUGUST 1994.
000600 DATE-COMPILED.
000700 SECURITY.     JBANK NATIONAL - RETAIL SYSTEMS INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------*
001000*                                                               *
001100*               @BANNER_START@                                 *
001200*      jbk030.cbl                                               *
001300*      JBANK retail systems group.                              *
001400*                                                                *
001500*      Client deletion guard - outstanding balance check.      *
001600*               @BANNER_END@                                    *
001700*                                                                *
001800*-------------------------------------------------------------*
001900*
002000***************************************************************
002100*
002200*    DESCRIPTION
002300*
002400* Third and final step of the nightly run.  ACCTIN (sorted
002500* ascending by account id, same master jbk020 posted against
002600* earlier in the night) is loaded whole into WS-ACCT-TABLE so
002700* every account owned by a customer can be found without a
002800* second pass of the master.  DELREQ then supplies one customer
002900* id per record - branch/teller requests to close an account
003000* relationship.  Every account in the table whose AC-CUSTOMER-ID
003100* matches the request is checked; the request is allowed only
003200* when every one of that customer's balances is close enough to
003300* zero to write off, and blocked otherwise, with the offending
003400* accounts listed so the branch can see what still has to clear.
003500* This program never rewrites ACCTIN - it only reports; closing
003600* the account record itself remains a manual step downstream of
003700* this report until the branch systems group builds the teller
003800* side of the deletion function.
003900*
004000***************************************************************
004100*    AMENDMENT HISTORY
004200*
004300*      DATE       AUTHOR   DESCRIPTION
004400*
004500*      081894     TDM      INITIAL VERSION
004600*      061496     TDM      CR04118 LIST EVERY BLOCKING ACCOUNT,
004700*                          NOT JUST THE FIRST ONE FOUND
004800*      112099     CJP      Y2K REVIEW - NO DATE FIELDS ON RECORD
004900*      042206     KLS      CR08841 SECTION 3 HEADING TO MATCH
005000*                          THE NEW SECTION 1/2 REPORT FORMAT
005100*      051511     KLS      CR11290 REJECT REQUEST WHEN CUSTOMER
005200*                          ID ON DELREQ IS NOT NUMERIC
005300*
005400***************************************************************
005500*    FILES
005600*
005700*    ACCTIN  - ACCOUNT MASTER, INPUT, SORTED BY ACCOUNT ID
005800*    DELREQ  - CLIENT DELETE REQUESTS, INPUT, ONE CUST ID/RECORD
005900*    RPTFILE - DELETION GUARD REPORT, OUTPUT, SECTION 3 OF 3
006000*
006100***************************************************************
006200*    COPYBOOKS
006300*
006400*    JBWATAB - IN-STORAGE ACCOUNT TABLE AND SEARCH WORK AREA.
006500*    JBWLITS - COMMON WORKING STORAGE VALUES.
006600*
006700***************************************************************
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-370.
007200 OBJECT-COMPUTER. IBM-370.
007300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ACCTIN-FILE ASSIGN TO ACCTIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-ACCTIN-STATUS.
008000     SELECT DELREQ-FILE ASSIGN TO DELREQ
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-DELREQ-STATUS.
008400     SELECT RPT-FILE ASSIGN TO RPTFILE
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-RPT-STATUS.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  ACCTIN-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 100 CHARACTERS.
009500 01  ACCTIN-FILE-REC              PIC X(100).
009600*
009700 FD  DELREQ-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 10 CHARACTERS.
010000 01  DELREQ-FILE-REC              PIC X(10).
010100*
010200 FD  RPT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  RPT-LINE                     PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900 01  WS-DEBUG-DETAILS.
011000     05  FILLER                    PIC X(32)
011100             VALUE 'JBK030--------WORKING STORAGE  '.
011200     05  WS-RUN-DATE-YYMMDD        PIC 9(06) VALUE ZERO.
011300     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YYMMDD.
011400         10  WS-RUN-YY             PIC 9(02).
011500         10  WS-RUN-MM             PIC 9(02).
011600         10  WS-RUN-DD             PIC 9(02).
011700     05  FILLER                    PIC X(01) VALUE SPACE.
011800*
011900     COPY JBWATAB.
012000     COPY JBWLITS.
012100*
012200*    DELREQ RECORD - A SINGLE CUSTOMER ID PER REQUEST.  THE
012300*    ALPHA VIEW LETS 200-PROCESS-DELETE-REQUEST CATCH A REQUEST
012400*    THAT ARRIVED WITH NON-NUMERIC JUNK IN THE ID FIELD BEFORE
012500*    IT IS EVER USED TO SEARCH THE TABLE (CR11290).
012600*
012700 01  DELREQ-REC.
012800     05  DR-CUSTOMER-ID            PIC 9(09).
012900     05  DR-CUSTOMER-ID-X REDEFINES DR-CUSTOMER-ID
013000                                   PIC X(09).
013100     05  FILLER                    PIC X(01) VALUE SPACE.
013200*
013300 01  WS-FILE-STATUSES.
013400     05  WS-ACCTIN-STATUS          PIC X(02) VALUE '00'.
013500         88  WS-ACCTIN-OK            VALUE '00'.
013600         88  WS-ACCTIN-EOF           VALUE '10'.
013700     05  WS-DELREQ-STATUS          PIC X(02) VALUE '00'.
013800         88  WS-DELREQ-OK            VALUE '00'.
013900         88  WS-DELREQ-EOF           VALUE '10'.
014000     05  WS-RPT-STATUS             PIC X(02) VALUE '00'.
014100         88  WS-RPT-OK               VALUE '00'.
014200     05  FILLER                    PIC X(02) VALUE SPACES.
014300*
014400 01  WS-EOF-SWITCHES.
014500     05  WS-EOF-ACCTIN-SW          PIC X(01) VALUE 'N'.
014600         88  WS-EOF-ACCTIN           VALUE 'Y'.
014700     05  WS-EOF-DELREQ-SW          PIC X(01) VALUE 'N'.
014800         88  WS-EOF-DELREQ           VALUE 'Y'.
014900     05  FILLER                    PIC X(02) VALUE SPACES.
015000*
015100 77  WS-ALLOW-SW                   PIC X(01) VALUE 'Y'.
015200     88  WS-DEL-ALLOWED               VALUE 'Y'.
015300     88  WS-DEL-BLOCKED               VALUE 'N'.
015400 77  WS-MATCH-COUNT                PIC S9(05) COMP VALUE ZERO.
015500*
015600 01  WS-RUN-COUNTERS.
015700     05  WS-DR-READ-CT             PIC S9(07) COMP VALUE ZERO.
015800     05  WS-DR-ALLOW-CT            PIC S9(07) COMP VALUE ZERO.
015900     05  WS-DR-BLOCK-CT            PIC S9(07) COMP VALUE ZERO.
016000     05  FILLER                    PIC X(02) VALUE SPACES.
016100*
016200*    THE "EFFECTIVELY ZERO" WINDOW IS TESTED BOTH WAYS AROUND
016300*    ZERO SO A SMALL NEGATIVE BALANCE DOES NOT BLOCK A REQUEST -
016400*    WS-LITS-ZERO-THRESH ITSELF IS ALWAYS CARRIED POSITIVE.
016500*
016600 01  WS-BALANCE-CHECK.
016700     05  WS-BAL-WORK               PIC S9(09)V99 VALUE ZERO.
016800*
016900*    ALPHA VIEW OF THE WORKING BALANCE - CARRIED ON THE OPERATOR
017000*    CONSOLE TRACE BELOW SO SECOND SHIFT CAN SEE WHAT BLOCKED A
017100*    REQUEST WITHOUT WAITING ON THE PRINTED REPORT.
017200*
017300     05  WS-BAL-WORK-ALPHA REDEFINES WS-BAL-WORK
017400                                   PIC X(11).
017500     05  WS-NEG-THRESH             PIC S9V9999 VALUE ZERO.
017600     05  FILLER                    PIC X(02) VALUE SPACES.
017700*
017800 01  WS-EDIT-FIELDS.
017900     05  WS-EDIT-BALANCE           PIC ZZZ,ZZZ,ZZ9.99-.
018000     05  FILLER                    PIC X(02) VALUE SPACES.
018100*
018200*    REPORT LINE LAYOUTS - SECTION 3 OF RPTFILE.
018300*
018400 01  RPT-HDG1-LINE.
018500     05  FILLER                    PIC X(01) VALUE SPACE.
018600     05  RPT-HDG1-DATE             PIC 9(06).
018700     05  FILLER                    PIC X(03) VALUE SPACES.
018800     05  RPT-HDG1-BANK             PIC X(20).
018900     05  FILLER                    PIC X(02) VALUE SPACES.
019000     05  FILLER                    PIC X(32)
019100             VALUE 'DELETION GUARD REPORT'.
019200     05  FILLER                    PIC X(68) VALUE SPACES.
019300*
019400 01  RPT-HDG2-LINE.
019500     05  FILLER                    PIC X(01) VALUE SPACE.
019600     05  FILLER                    PIC X(10) VALUE 'CUST ID'.
019700     05  FILLER                    PIC X(02) VALUE SPACES.
019800     05  FILLER                    PIC X(08) VALUE 'STATUS'.
019900     05  FILLER                    PIC X(02) VALUE SPACES.
020000     05  FILLER                    PIC X(10) VALUE 'ACCOUNT'.
020100     05  FILLER                    PIC X(02) VALUE SPACES.
020200     05  FILLER                    PIC X(04) VALUE 'TYPE'.
020300     05  FILLER                    PIC X(02) VALUE SPACES.
020400     05  FILLER                    PIC X(15) VALUE 'BALANCE'.
020500     05  FILLER                    PIC X(76) VALUE SPACES.
020600*
020700 01  RPT-REQUEST-LINE.
020800     05  FILLER                    PIC X(01) VALUE SPACE.
020900     05  RPT-RQ-CUST-ID            PIC 9(09).
021000     05  FILLER                    PIC X(02) VALUE SPACES.
021100     05  RPT-RQ-STATUS             PIC X(08).
021200     05  FILLER                    PIC X(112) VALUE SPACES.
021300*
021400 01  RPT-BLOCK-DETAIL.
021500     05  FILLER                    PIC X(01) VALUE SPACE.
021600     05  FILLER                    PIC X(11) VALUE SPACES.
021700     05  FILLER                    PIC X(08) VALUE SPACES.
021800     05  FILLER                    PIC X(02) VALUE SPACES.
021900     05  RPT-BD-ACCOUNT-ID         PIC 9(09).
022000     05  FILLER                    PIC X(03) VALUE SPACES.
022100     05  RPT-BD-TYPE               PIC X(01).
022200     05  FILLER                    PIC X(02) VALUE SPACES.
022300     05  RPT-BD-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
022400     05  FILLER                    PIC X(80) VALUE SPACES.
022500*
022600 01  RPT-GRAND-TOTALS-LINE.
022700     05  FILLER                    PIC X(01) VALUE SPACE.
022800     05  FILLER                    PIC X(12) VALUE 'GRAND TOTAL'.
022900     05  FILLER                    PIC X(02) VALUE SPACES.
023000     05  FILLER                    PIC X(06) VALUE 'READ='.
023100     05  RPT-GT-READ               PIC ZZZ,ZZ9.
023200     05  FILLER                    PIC X(02) VALUE SPACES.
023300     05  FILLER                    PIC X(08) VALUE 'ALLOWED='.
023400     05  RPT-GT-ALLOWED            PIC ZZZ,ZZ9.
023500     05  FILLER                    PIC X(02) VALUE SPACES.
023600     05  FILLER                    PIC X(08) VALUE 'BLOCKED='.
023700     05  RPT-GT-BLOCKED            PIC ZZZ,ZZ9.
023800     05  FILLER                    PIC X(70) VALUE SPACES.
023900*
024000 PROCEDURE DIVISION.
024100*
024200 JBK030-MAIN SECTION.
024300*
024400     PERFORM 900-OPEN-FILES
024500         THRU 900-EXIT.
024600     PERFORM 100-LOAD-ACCOUNT-TABLE
024700         THRU 100-EXIT
024800             UNTIL WS-EOF-ACCTIN.
024900     PERFORM 200-PROCESS-DELETE-REQUEST
025000         THRU 200-EXIT
025100             UNTIL WS-EOF-DELREQ.
025200     PERFORM 850-WRITE-GRAND-TOTALS
025300         THRU 850-EXIT.
025400     PERFORM 950-CLOSE-FILES
025500         THRU 950-EXIT.
025600     STOP RUN.
025700 JBK030-MAIN-EXIT.
025800     EXIT.
025900*
026000***************************************************************
026100*    LOAD THE ACCOUNT MASTER INTO STORAGE - SAME IDIOM USED
026200*    BY JBK020'S 100-PARAGRAPH.
026300***************************************************************
026400 100-LOAD-ACCOUNT-TABLE.
026500     READ ACCTIN-FILE INTO ACCOUNT-REC
026600         AT END
026700             MOVE 'Y' TO WS-EOF-ACCTIN-SW
026800             GO TO 100-EXIT.
026900     IF NOT WS-ACCTIN-OK
027000         DISPLAY 'JBK030 - ACCTIN I/O ERROR ' WS-ACCTIN-STATUS
027100         MOVE 16 TO RETURN-CODE
027200         GO TO 950-CLOSE-FILES.
027300     ADD 1 TO WS-ACCT-ENTRY-COUNT.
027400     MOVE ACCOUNT-REC
027500         TO WS-ACCT-ENTRY-REC(WS-ACCT-ENTRY-COUNT).
027600 100-EXIT.
027700     EXIT.
027800*
027900***************************************************************
028000*    DELETION GUARD - BUSINESS RULE 7.  THE TABLE IS SORTED BY
028100*    ACCOUNT ID, NOT CUSTOMER ID, SO EVERY REQUEST IS A PLAIN
028200*    SCAN OF THE WHOLE TABLE RATHER THAN A BINARY SEARCH - A
028300*    CUSTOMER RARELY OWNS MORE THAN A HANDFUL OF ACCOUNTS AND
028400*    THE TABLE NEVER EXCEEDS THE 9000-ENTRY CEILING IN JBWATAB.
028500***************************************************************
028600 200-PROCESS-DELETE-REQUEST.
028700     PERFORM 700-READ-DELREQ
028800         THRU 700-EXIT.
028900     IF WS-EOF-DELREQ
029000         GO TO 200-EXIT.
029100     ADD 1 TO WS-DR-READ-CT.
029200     MOVE ZERO TO WS-MATCH-COUNT.
029300     MOVE 'Y' TO WS-ALLOW-SW.
029400     IF DR-CUSTOMER-ID-X NOT NUMERIC
029500         MOVE 'N' TO WS-ALLOW-SW
029600     ELSE
029700         PERFORM 250-CHECK-BALANCE
029800             THRU 250-EXIT
029900                 VARYING WS-SEARCH-LOW FROM 1 BY 1
030000                     UNTIL WS-SEARCH-LOW > WS-ACCT-ENTRY-COUNT.
030100     MOVE DR-CUSTOMER-ID TO RPT-RQ-CUST-ID.
030200     IF WS-DEL-ALLOWED
030300         ADD 1 TO WS-DR-ALLOW-CT
030400         MOVE WS-LITS-STATUS-ALLOWED TO RPT-RQ-STATUS
030500     ELSE
030600         ADD 1 TO WS-DR-BLOCK-CT
030700         MOVE WS-LITS-STATUS-BLOCKED TO RPT-RQ-STATUS.
030800     WRITE RPT-LINE FROM RPT-REQUEST-LINE.
030900     IF WS-DEL-BLOCKED
031000         PERFORM 260-LIST-BLOCKING-ACCT
031100             THRU 260-EXIT
031200                 VARYING WS-SEARCH-LOW FROM 1 BY 1
031300                     UNTIL WS-SEARCH-LOW > WS-ACCT-ENTRY-COUNT.
031400     IF WS-MATCH-COUNT = ZERO
031500         DISPLAY 'JBK030 - CUST ' DR-CUSTOMER-ID
031600             ' HAS NO ACCOUNTS ON ACCTIN - REQUEST ALLOWED'.
031700 200-EXIT.
031800     EXIT.
031900*
032000***************************************************************
032100*    TEST ONE TABLE ENTRY AGAINST THE CURRENT REQUEST'S
032200*    CUSTOMER ID.  A BALANCE OUTSIDE THE ZERO WINDOW BLOCKS THE
032300*    WHOLE REQUEST - ONCE BLOCKED, WS-ALLOW-SW STAYS BLOCKED
032400*    FOR THE REST OF THE SCAN (CR04118 STILL WALKS EVERY ENTRY
032500*    SO 260-LIST-BLOCKING-ACCT CAN FIND THEM ALL LATER).
032600***************************************************************
032700 250-CHECK-BALANCE.
032800     IF AC-CUSTOMER-ID(WS-SEARCH-LOW) = DR-CUSTOMER-ID
032900         ADD 1 TO WS-MATCH-COUNT
033000         MOVE AC-BALANCE(WS-SEARCH-LOW) TO WS-BAL-WORK
033100         COMPUTE WS-NEG-THRESH = ZERO - WS-LITS-ZERO-THRESH
033200         IF WS-BAL-WORK < WS-NEG-THRESH
033300                 OR WS-BAL-WORK > WS-LITS-ZERO-THRESH
033400             MOVE 'N' TO WS-ALLOW-SW.
033500 250-EXIT.
033600     EXIT.
033700*
033800***************************************************************
033900*    SECOND PASS OVER THE TABLE FOR A BLOCKED REQUEST - LISTS
034000*    EVERY ACCOUNT OF THIS CUSTOMER THAT FAILED THE ZERO-
034100*    BALANCE TEST, NOT JUST THE FIRST ONE (CR04118).
034200***************************************************************
034300 260-LIST-BLOCKING-ACCT.
034400     IF AC-CUSTOMER-ID(WS-SEARCH-LOW) = DR-CUSTOMER-ID
034500         MOVE AC-BALANCE(WS-SEARCH-LOW) TO WS-BAL-WORK
034600         COMPUTE WS-NEG-THRESH = ZERO - WS-LITS-ZERO-THRESH
034700         IF WS-BAL-WORK < WS-NEG-THRESH
034800                 OR WS-BAL-WORK > WS-LITS-ZERO-THRESH
034900             MOVE AC-ACCOUNT-ID(WS-SEARCH-LOW)
035000                 TO RPT-BD-ACCOUNT-ID
035100             MOVE AC-ACCOUNT-TYPE(WS-SEARCH-LOW)
035200                 TO RPT-BD-TYPE
035300             MOVE WS-BAL-WORK TO WS-EDIT-BALANCE
035400             MOVE WS-EDIT-BALANCE TO RPT-BD-BALANCE
035500             WRITE RPT-LINE FROM RPT-BLOCK-DETAIL
035600             DISPLAY 'JBK030 - ACCT ' AC-ACCOUNT-ID(WS-SEARCH-LOW)
035700                 ' BLOCKING BAL ' WS-BAL-WORK-ALPHA.
035800 260-EXIT.
035900     EXIT.
036000*
036100***************************************************************
036200*    FILE I/O.
036300***************************************************************
036400 700-READ-DELREQ.
036500     READ DELREQ-FILE INTO DELREQ-REC
036600         AT END
036700             MOVE 'Y' TO WS-EOF-DELREQ-SW
036800             GO TO 700-EXIT.
036900     IF NOT WS-DELREQ-OK
037000         DISPLAY 'JBK030 - DELREQ I/O ERROR ' WS-DELREQ-STATUS
037100         MOVE 16 TO RETURN-CODE
037200         GO TO 950-CLOSE-FILES.
037300 700-EXIT.
037400     EXIT.
037500*
037600***************************************************************
037700*    GRAND TOTAL REPORTING.
037800***************************************************************
037900 850-WRITE-GRAND-TOTALS.
038000     MOVE WS-DR-READ-CT TO RPT-GT-READ.
038100     MOVE WS-DR-ALLOW-CT TO RPT-GT-ALLOWED.
038200     MOVE WS-DR-BLOCK-CT TO RPT-GT-BLOCKED.
038300     WRITE RPT-LINE FROM RPT-GRAND-TOTALS-LINE.
038400 850-EXIT.
038500     EXIT.
038600*
038700***************************************************************
038800*    OPEN / CLOSE.
038900***************************************************************
039000 900-OPEN-FILES.
039100     OPEN INPUT ACCTIN-FILE.
039200     IF NOT WS-ACCTIN-OK
039300         DISPLAY 'JBK030 - ACCTIN OPEN ERROR ' WS-ACCTIN-STATUS
039400         MOVE 16 TO RETURN-CODE
039500         STOP RUN.
039600     OPEN INPUT DELREQ-FILE.
039700     IF NOT WS-DELREQ-OK
039800         DISPLAY 'JBK030 - DELREQ OPEN ERROR ' WS-DELREQ-STATUS
039900         MOVE 16 TO RETURN-CODE
040000         STOP RUN.
040100     OPEN EXTEND RPT-FILE.
040200     IF NOT WS-RPT-OK
040300         DISPLAY 'JBK030 - RPTFILE OPEN ERROR ' WS-RPT-STATUS
040400         MOVE 16 TO RETURN-CODE
040500         STOP RUN.
040600     DISPLAY 'JBK030 STARTING - RUN DATE MM/DD/YY '
040700         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY.
040800     MOVE WS-RUN-DATE-YYMMDD TO RPT-HDG1-DATE.
040900     MOVE WS-LITS-BANK-NAME TO RPT-HDG1-BANK.
041000     WRITE RPT-LINE FROM RPT-HDG1-LINE.
041100     WRITE RPT-LINE FROM RPT-HDG2-LINE.
041200 900-EXIT.
041300     EXIT.
041400*
041500 950-CLOSE-FILES.
041600     CLOSE ACCTIN-FILE.
041700     CLOSE DELREQ-FILE.
041800     CLOSE RPT-FILE.
041900 950-EXIT.
042000     EXIT.
