000100******************************************************************
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      jbwacct.cpy                                               *
000500*      JBANK retail systems group.                               *
000600*                                                                *
000700* Working storage layout of the Account master record - one     *
000800* layout serves checking, savings and credit line accounts.      *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100******************************************************************
001200*
001300*    DESCRIPTION
001400*
001500* Checking, savings and credit line accounts share this record;
001600* AC-ACCOUNT-TYPE tells the posting programs which group of
001700* fields below applies.  Fields not used by a given type are
001800* carried as zero on that type's records (e.g. AC-WITHDRAW-
001900* LIMIT is meaningless on a checking account).
002000*
002100*    AMENDMENT HISTORY
002200*
002300*      DATE       AUTHOR   DESCRIPTION
002400*      062087     RFH      INITIAL VERSION - CHECKING ONLY
002500*      031990     WCB      ADDED SAVINGS WITHDRAWAL FIELDS
002600*      081894     TDM      ADDED CREDIT LINE FIELDS
002700*      112099     CJP      Y2K REVIEW - NO DATE FIELDS ON RECORD
002800*
002900******************************************************************
003000*
003100 01  ACCOUNT-REC.
003200*
003300*    KEYS - ACCOUNT-REC IS LOADED SORTED BY AC-ACCOUNT-ID FOR
003400*    THE BINARY SEARCH IN JBWATAB.
003500*
003600     05  AC-ACCOUNT-ID             PIC 9(09).
003700     05  AC-CUSTOMER-ID            PIC 9(09).
003800*
003900*    ACCOUNT TYPE - C CHECKING, S SAVINGS, L CREDIT LINE.
004000*
004100     05  AC-ACCOUNT-TYPE           PIC X(01).
004200         88  AC-TYPE-CHECKING        VALUE 'C'.
004300         88  AC-TYPE-SAVINGS         VALUE 'S'.
004400         88  AC-TYPE-CREDIT-LINE     VALUE 'L'.
004500*
004600     05  AC-ACCOUNT-NAME           PIC X(20).
004700*
004800*    CURRENT BALANCE.  ON A CREDIT LINE THIS IS THE AMOUNT
004900*    OWED - A POSITIVE BALANCE MEANS MONEY IS OWED TO JBANK.
005000*
005100     05  AC-BALANCE                PIC S9(09)V99.
005200*
005300*    CHECKING-ONLY OVERDRAFT TERMS.
005400*
005500     05  AC-OVERDRAFT-FEE          PIC S9(07)V99.
005600     05  AC-OVERDRAFT-LIMIT        PIC S9(07)V99.
005700*
005800*    SAVINGS AND CREDIT LINE CARRY AN INTEREST RATE; ONLY
005900*    SAVINGS APPLIES IT AUTOMATICALLY (TX-TYPE 'I').
006000*
006100     05  AC-INTEREST-RATE          PIC 9(03)V9(04).
006200*
006300*    SAVINGS-ONLY WITHDRAWAL THROTTLE FOR THE CURRENT PERIOD.
006400*
006500     05  AC-WITHDRAW-LIMIT         PIC 9(03).
006600     05  AC-WITHDRAW-COUNT         PIC 9(03).
006700*
006800*    CREDIT LINE-ONLY TERMS.
006900*
007000     05  AC-CREDIT-LIMIT           PIC S9(09)V99.
007100     05  AC-MIN-PAY-PCT            PIC 9(03)V9(04).
007200*
007300*    RESERVED FOR FUTURE USE - KEEPS THE RECORD AT 100 BYTES.
007400*
007500     05  FILLER                    PIC X(01).
