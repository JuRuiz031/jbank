000100******************************************************************
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      jbwatab.cpy                                               *
000500*      JBANK retail systems group.                               *
000600*                                                                *
000700* Working table holding the account master in storage for the   *
000800* transaction posting and deletion guard runs, plus the binary   *
000900* search working fields used to locate an entry by account id.  *
001000*               @BANNER_END@                                     *
001100*                                                                *
001200******************************************************************
001300*
001400*    DESCRIPTION
001500*
001600* ACCTIN arrives sorted ascending by AC-ACCOUNT-ID (see FD
001700* remarks in the calling program).  100-LOAD-ACCOUNT-TABLE
001800* loads every record into WS-ACCT-ENTRY OCCURS below, and
001900* 250-FIND-ACCOUNT locates an entry with an ordinary binary
002000* search rather than keeping ACCTIN as an indexed file - this
002100* mirrors the way the old account files were always kept, long
002200* before this shop owned an indexed access method on every
002300* machine in the network.
002400*
002500*    AMENDMENT HISTORY
002600*
002700*      DATE       AUTHOR   DESCRIPTION
002800*      081894     TDM      INITIAL VERSION - 4000 ACCOUNT CEILING
002900*      052297     WCB      RAISED CEILING TO 9000 PER OPS REQUEST
003000*      112099     CJP      Y2K REVIEW - NO DATE FIELDS IN TABLE
003100*
003200******************************************************************
003300*
003400 01  WS-ACCT-TABLE.
003500     05  WS-ACCT-ENTRY-COUNT       PIC S9(05) COMP-3 VALUE ZERO.
003600     05  WS-ACCT-ENTRY OCCURS 9000 TIMES
003700             INDEXED BY WS-ACCT-IDX.
003800         COPY JBWACCT REPLACING ==01 ACCOUNT-REC== BY
003900             ==10 WS-ACCT-ENTRY-REC==.
004000*
004100*    BINARY SEARCH WORKING FIELDS FOR 250-FIND-ACCOUNT.
004200*
004300 01  WS-SEARCH-FIELDS.
004400     05  WS-SEARCH-LOW             PIC S9(05) COMP.
004500     05  WS-SEARCH-HIGH            PIC S9(05) COMP.
004600     05  WS-SEARCH-MID             PIC S9(05) COMP.
004700     05  WS-SEARCH-FOUND-SW        PIC X(01) VALUE 'N'.
004800         88  WS-SEARCH-FOUND         VALUE 'Y'.
004900         88  WS-SEARCH-NOT-FOUND     VALUE 'N'.
005000     05  FILLER                    PIC X(01) VALUE SPACE.
