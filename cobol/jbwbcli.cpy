000100******************************************************************
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      jbwbcli.cpy                                               *
000500*      JBANK retail systems group.                               *
000600*                                                                *
000700* Working storage layout of the Business Client master record.  *
000800*               @BANNER_END@                                     *
000900*                                                                *
001000******************************************************************
001100*
001200*    DESCRIPTION
001300*
001400* Layout of one record of the BCLIENT master file.  A business
001500* client is a commercial customer; the financial fields drive
001600* the profit-margin and return-on-assets figures shown on the
001700* validation report, and the EIN is masked wherever it is
001800* printed.
001900*
002000*    AMENDMENT HISTORY
002100*
002200*      DATE       AUTHOR   DESCRIPTION
002300*      041586     RFH      INITIAL VERSION
002400*      091291     WCB      ADDED CONTACT NAME/TITLE FIELDS
002500*      102099     CJP      Y2K REVIEW - NO DATE FIELDS ON RECORD
002600*      081403     KLS      CR06120 ADD RESERVE FOR FUTURE USE
002700*
002800******************************************************************
002900*
003000 01  BCLIENT-REC.
003100*
003200*    UNIQUE CUSTOMER NUMBER - MUST BE GREATER THAN ZERO.
003300*
003400     05  BC-CUSTOMER-ID            PIC 9(09).
003500*
003600*    BUSINESS NAME AND ADDRESS.
003700*
003800     05  BC-NAME                   PIC X(50).
003900     05  BC-ADDRESS                PIC X(30).
004000     05  BC-PHONE                  PIC X(10).
004100*
004200*    EMPLOYER ID NUMBER - MASKED ON EVERY REPORT.
004300*
004400     05  BC-EIN                    PIC X(09).
004500*
004600*    ORGANIZATION TYPE - ONE OF THE FIVE VALUES BELOW.
004700*
004800     05  BC-BUSINESS-TYPE          PIC X(20).
004900         88  BC-TYPE-LLC             VALUE 'LLC                 '.
005000         88  BC-TYPE-CORP            VALUE 'CORPORATION         '.
005100         88  BC-TYPE-PARTNER         VALUE 'PARTNERSHIP         '.
005200         88  BC-TYPE-SOLE            VALUE 'SOLE PROPRIETORSHIP '.
005300         88  BC-TYPE-NONPROFIT       VALUE 'NON-PROFIT          '.
005400*
005500*    PRINCIPAL CONTACT AT THE BUSINESS.  NOTE - THE NAME FIELD
005600*    IS CARRIED AT 30 BYTES; THE 3-50 CHARACTER RULE APPLIED BY
005700*    400-VALIDATE-BUSINESS IS BOUNDED BY THIS PHYSICAL WIDTH.
005800*
005900     05  BC-CONTACT-NAME           PIC X(30).
006000     05  BC-CONTACT-TITLE          PIC X(10).
006100         88  BC-TITLE-CEO             VALUE 'CEO       '.
006200         88  BC-TITLE-CFO             VALUE 'CFO       '.
006300         88  BC-TITLE-MANAGER         VALUE 'MANAGER   '.
006400         88  BC-TITLE-DIRECTOR        VALUE 'DIRECTOR  '.
006500         88  BC-TITLE-OWNER           VALUE 'OWNER     '.
006600         88  BC-TITLE-PARTNER         VALUE 'PARTNER   '.
006700*
006800*    FINANCIAL PROFILE - FEED THE MARGIN AND ROA RATIOS.
006900*
007000     05  BC-TOTAL-ASSETS           PIC S9(09)V99.
007100     05  BC-ANNUAL-REVENUE         PIC S9(09)V99.
007200     05  BC-ANNUAL-PROFIT          PIC S9(09)V99.
007300*
007400*    RESERVED FOR FUTURE USE.
007500*
007600     05  FILLER                    PIC X(05).
