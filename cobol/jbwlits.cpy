000100******************************************************************
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      jbwlits.cpy                                               *
000500*      JBANK retail systems group.                               *
000600*                                                                *
000700* Common working storage values for the account maintenance      *
000800* batch suite (jbk010/jbk020/jbk030).                            *
000900*               @BANNER_END@                                     *
001000*                                                                *
001100******************************************************************
001200*
001300*    DESCRIPTION
001400*
001500* This copybook holds values shared by more than one program in
001600* the account maintenance suite so that a single change covers
001700* every program that uses it.  Values which the operations area
001800* might wish to tune (the zero-balance tolerance, the percentage
001900* scale used in ratio work) are kept here, together with the
002000* report status words common to all three report sections.
002100*
002200*    AMENDMENT HISTORY
002300*
002400*      DATE       AUTHOR   DESCRIPTION
002500*      030888     RFH      INITIAL VERSION FOR ACCT SUITE
002600*      051592     TDM      ADDED CREDIT LINE STATUS WORDS
002700*      112099     CJP      Y2K REVIEW - NO DATE FIELDS HELD HERE
002800*      042206     KLS      CR08841 ADD ZERO-BALANCE TOLERANCE
002900*
003000******************************************************************
003100*
003200 01  WS-LITS-VALUES.
003300*
003400*    THE "EFFECTIVELY ZERO" TOLERANCE USED BY THE DELETION
003500*    GUARD AND BY THE SAVINGS/CREDIT LINE ROUNDING CHECKS.
003600*
003700     05  WS-LITS-ZERO-THRESH       PIC S9V9999 VALUE .0050.
003800*
003900*    SCALE FACTOR FOR CONVERTING A RATIO TO A REPORTED PERCENT.
004000*
004100     05  WS-LITS-PCT-SCALE         PIC 9(03)   VALUE 100.
004200*
004300*    REPORT STATUS WORDS - SHARED ACROSS ALL THREE SECTIONS OF
004400*    RPTFILE SO THE COLUMN ALWAYS LINES UP THE SAME WAY.
004500*
004600     05  WS-LITS-STATUS-ACCEPTED   PIC X(08)   VALUE 'ACCEPTED'.
004700     05  WS-LITS-STATUS-REJECTED   PIC X(08)   VALUE 'REJECTED'.
004800     05  WS-LITS-STATUS-POSTED     PIC X(08)   VALUE 'POSTED  '.
004900     05  WS-LITS-STATUS-ALLOWED    PIC X(08)   VALUE 'ALLOWED '.
005000     05  WS-LITS-STATUS-BLOCKED    PIC X(08)   VALUE 'BLOCKED '.
005100*
005200*    COMMON REJECT REASON TEXT USED IN MORE THAN ONE SECTION.
005300*
005400     05  WS-LITS-RSN-NOTFOUND      PIC X(20)
005500         VALUE 'ACCOUNT NOT FOUND   '.
005600*
005700*    BANK IDENTITY FOR REPORT HEADINGS.
005800*
005900     05  WS-LITS-BANK-NAME         PIC X(20)
006000         VALUE 'JBANK NATIONAL      '.
006100*
006200    05  FILLER                    PIC X(01) VALUE SPACE.
