000100******************************************************************
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      jbwpcli.cpy                                               *
000500*      JBANK retail systems group.                               *
000600*                                                                *
000700* Working storage layout of the Personal Client master record.  *
000800*               @BANNER_END@                                     *
000900*                                                                *
001000******************************************************************
001100*
001200*    DESCRIPTION
001300*
001400* Layout of one record of the PCLIENT master file.  A personal
001500* client is a natural-person customer who owns one or more
001600* checking, savings or credit-line accounts.  The credit-score
001700* and income/debt fields drive the debt-to-income figure shown
001800* on the validation report.
001900*
002000*    AMENDMENT HISTORY
002100*
002200*      DATE       AUTHOR   DESCRIPTION
002300*      041586     RFH      INITIAL VERSION
002400*      091291     WCB      WIDENED NAME/ADDRESS FOR LONGER NAMES
002500*      102099     CJP      Y2K REVIEW - NO DATE FIELDS ON RECORD
002600*      081403     KLS      CR06120 ADD RESERVE FOR FUTURE USE
002700*
002800******************************************************************
002900*
003000 01  PCLIENT-REC.
003100*
003200*    UNIQUE CUSTOMER NUMBER - MUST BE GREATER THAN ZERO.
003300*
003400     05  PC-CUSTOMER-ID            PIC 9(09).
003500*
003600*    NAME AND ADDRESS AS CARRIED ON THE APPLICATION FORM.
003700*
003800     05  PC-NAME                   PIC X(50).
003900     05  PC-ADDRESS                PIC X(30).
004000*
004100*    CONTACT PHONE - STORED AS 10 DIGITS, NO PUNCTUATION.
004200*
004300     05  PC-PHONE                  PIC X(10).
004400*
004500*    SOCIAL SECURITY / ITIN NUMBER - MASKED ON EVERY REPORT.
004600*
004700     05  PC-TAX-ID                 PIC X(09).
004800*
004900*    CREDIT BUREAU SCORE, VALID RANGE 300 THRU 850.
005000*
005100     05  PC-CREDIT-SCORE           PIC 9(03).
005200*
005300*    ANNUAL INCOME AND OUTSTANDING DEBT - FEED THE DTI RATIO.
005400*
005500     05  PC-YEARLY-INCOME          PIC S9(09)V99.
005600     05  PC-TOTAL-DEBT             PIC S9(09)V99.
005700*
005800*    RESERVED FOR FUTURE USE.
005900*
006000     05  FILLER                    PIC X(05).
