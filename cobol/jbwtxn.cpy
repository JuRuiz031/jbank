000100******************************************************************
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      jbwtxn.cpy                                                *
000500*      JBANK retail systems group.                               *
000600*                                                                *
000700* Working storage layout of one Account Transaction record.     *
000800*               @BANNER_END@                                     *
000900*                                                                *
001000******************************************************************
001100*
001200*    DESCRIPTION
001300*
001400* One TXN-REC represents a single posting against an account -
001500* a deposit, a withdrawal, a credit line payment, an interest
001600* run or a withdrawal-counter reset.  TX-AMOUNT is not used by
001700* the 'I' or 'R' transaction types.
001800*
001900*    AMENDMENT HISTORY
002000*
002100*      DATE       AUTHOR   DESCRIPTION
002200*      062087     RFH      INITIAL VERSION - D/W ONLY
002300*      081894     TDM      ADDED 'P' FOR CREDIT LINE PAYMENT
002400*      031990     WCB      ADDED 'I' AND 'R' FOR SAVINGS
002500*      112099     CJP      Y2K REVIEW - NO DATE FIELDS ON RECORD
002600*
002700******************************************************************
002800*
002900 01  TXN-REC.
003000     05  TX-ACCOUNT-ID             PIC 9(09).
003100*
003200*    TRANSACTION TYPE.
003300*
003400     05  TX-TYPE                   PIC X(01).
003500         88  TX-TYPE-DEPOSIT          VALUE 'D'.
003600         88  TX-TYPE-WITHDRAW         VALUE 'W'.
003700         88  TX-TYPE-PAYMENT          VALUE 'P'.
003800         88  TX-TYPE-INTEREST         VALUE 'I'.
003900         88  TX-TYPE-RESET-COUNT      VALUE 'R'.
004000*
004100     05  TX-AMOUNT                 PIC S9(09)V99.
004200     05  FILLER                    PIC X(19).
